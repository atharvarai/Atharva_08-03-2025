000100*----------------------------------------------------------------
000200*  RPTDTL.CPY
000300*  UPTIME/DOWNTIME REPORT LINE -- SMON SUBSYSTEM
000400*  THE OUTPUT FILE IS A FIXED 132-COLUMN PRINT FILE, COMMA
000500*  DELIMITED WITHIN THE LINE, ONE HEADER LINE AND ONE DETAIL
000600*  LINE PER STORE.  BECAUSE THE COMMA-SEPARATED FIELDS VARY IN
000700*  LENGTH FROM ONE STORE TO THE NEXT, STRRPT BUILDS EACH LINE
000800*  WITH A STRING STATEMENT INTO RD-DETAIL-LINE (BLANK PADDED TO
000900*  THE FULL 132) RATHER THAN MOVING TO A FIXED GROUP; THE
001000*  PICTURES BELOW ARE THE WORKING PICTURES FOR THE SIX METRICS.
001100*----------------------------------------------------------------
001200*  CHANGE LOG
001300*  DATE       BY   TICKET    DESCRIPTION
001400*  ---------- ---- --------- ----------------------------------
001500*  09/02/94   RTS  SM-0031   ORIGINAL LAYOUT
001600*  11/28/95   RTS  SM-0044   SWITCHED THE SIX METRICS TO COMP-3,
001700*                            MATCHING THE ACCUMULATOR STYLE THIS
001800*                            SHOP ALREADY USES ON HOSPEDIT
001900*  01/19/99   DWK  SM-Y2K1   YEAR 2000 REVIEW -- NO DATE FIELDS
002000*                            ON THIS RECORD, NO CHANGE REQUIRED
002100*  05/11/01   MEP  SM-0052   ADDED A FILLER PAD TO THE TWO
002200*                            WORKING-STORAGE METRIC GROUPS TO
002300*                            MATCH THIS SHOP'S RECORD-LAYOUT
002400*                            HABIT, EVEN THOUGH NEITHER GROUP
002500*                            EVER GOES OUT ON AN FD
002600*----------------------------------------------------------------
002700        01  RD-HEADER-LINE                  PIC X(132) VALUE
002800           'store_id, uptime_last_hour(in minutes), uptime_last_da
002900-        'y(in hours), uptime_last_week(in hours), downtime_last
003000-        '_hour(in minutes), downtime_last_day(in hours), downti
003100-        'me_last_week(in hours)'.
003200*     THE SIX METRIC ACCUMULATORS -- EXACT DECIMAL ARITHMETIC,
003300*     ALWAYS NON-NEGATIVE, ALWAYS ROUNDED TO 2 DECIMAL PLACES.
003400        01  RD-STORE-METRICS.
003500            05  RD-UPTIME-LAST-HOUR         PIC S9(4)V99 COMP-3.
003600            05  RD-UPTIME-LAST-DAY          PIC S9(4)V99 COMP-3.
003700            05  RD-UPTIME-LAST-WEEK         PIC S9(4)V99 COMP-3.
003800            05  RD-DOWNTIME-LAST-HOUR       PIC S9(4)V99 COMP-3.
003900            05  RD-DOWNTIME-LAST-DAY        PIC S9(4)V99 COMP-3.
004000            05  RD-DOWNTIME-LAST-WEEK       PIC S9(4)V99 COMP-3.
004100            05  FILLER                      PIC X(04).
004200*     EDITED (PRINTABLE) VERSIONS OF THE SIX METRICS, USED WHEN
004300*     STRINGING THE DETAIL LINE TOGETHER.
004400        01  RD-EDIT-FIELDS.
004500            05  RD-UP-HOUR-EO               PIC ZZZ9.99.
004600            05  RD-UP-DAY-EO                PIC ZZZ9.99.
004700            05  RD-UP-WEEK-EO               PIC ZZZ9.99.
004800            05  RD-DOWN-HOUR-EO             PIC ZZZ9.99.
004900            05  RD-DOWN-DAY-EO              PIC ZZZ9.99.
005000            05  RD-DOWN-WEEK-EO             PIC ZZZ9.99.
005100            05  FILLER                      PIC X(04).
005200        01  RD-STORE-ID-TRIMMED             PIC X(20).
005300        01  RD-DETAIL-LINE                  PIC X(132).
005400        01  RD-STRING-PTR                   PIC S9(4) COMP.
