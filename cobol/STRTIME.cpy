000100*----------------------------------------------------------------
000200*  STRTIME.CPY
000300*  DATE/TIME SCRATCH FIELDS FOR STRRPT'S PARAGRAPHS 800-870
000400*  -- SMON SUBSYSTEM
000500*----------------------------------------------------------------
000600*  THIS SHOP'S COMPILER DOES NOT CARRY THE INTRINSIC DATE
000700*  FUNCTIONS THIS PROGRAM WOULD WANT, SO PERIOD-BOUNDARY MATH
000800*  (CURRENT TIME MINUS ONE HOUR/DAY/WEEK) AND UTC-TO-LOCAL
000900*  CONVERSION ARE DONE BY HAND USING A DAY-NUMBER (CIVIL-DAYS)
001000*  SCHEME BORROWED FROM THE DATE UTILITY BINDER: EVERY CALENDAR
001100*  DATE MAPS TO A SIGNED DAY COUNT AGAINST 01/01/1970, AND BACK.
001200*  SECONDS-OF-DAY ARE HANDLED SEPARATELY.  SEE STRRPT PARAGRAPHS
001300*  810 THROUGH 860.
001400*----------------------------------------------------------------
001500*  CHANGE LOG
001600*  DATE       BY   TICKET    DESCRIPTION
001700*  ---------- ---- --------- ----------------------------------
001800*  09/02/94   RTS  SM-0031   ORIGINAL DAY-NUMBER SCRATCH FIELDS
001900*  01/19/99   DWK  SM-Y2K1   YEAR 2000 REVIEW -- THE DAY-NUMBER
002000*                            ROUTINE ALREADY CARRIES A FULL
002100*                            4-DIGIT YEAR AND WAS TEST RUN
002200*                            THROUGH 12/31/1999 AND 01/01/2000
002300*                            WITH NO PROBLEM.  SIGNED OFF.
002400*  03/03/03   MEP  SM-0061   DROPPED THE THREE PERIOD-START-TS
002500*                            SCRATCH FIELDS -- 550-SCAN-WINDOW
002600*                            NOW HOLDS THE WINDOW START IN A
002700*                            FIELD OF ITS OWN IN STRRPT, THESE
002800*                            WERE JUST TAKING UP SPACE
002900*  08/09/26   MEP  SM-0067   WIDENED TM-SECS-OF-DAY FROM S9(9) TO
003000*                            S9(11) -- THE FIELD IS LOADED WITH A
003100*                            FULL EPOCH SECOND COUNT AT 510/520/
003200*                            530 AND AGAIN AT 850 BEFORE EVER
003300*                            BEING DIVIDED DOWN TO A TRUE SECONDS-
003400*                            OF-DAY REMAINDER, AND A 9-DIGIT
003500*                            FIELD OVERFLOWS ON ANY DATE PAST
003600*                            09/09/2001.  CAUGHT WHEN A REPORT RUN
003700*                            AGAINST CURRENT-DAY DATA CAME BACK
003800*                            WITH SCRAMBLED WEEKDAYS AND HOURS
003900*----------------------------------------------------------------
004000        01  TM-CIVIL-WORK-FIELDS.
004100            05  TM-IN-YEAR                PIC S9(6) COMP.
004200            05  TM-IN-MONTH                PIC S9(4) COMP.
004300            05  TM-IN-DAY                  PIC S9(4) COMP.
004400            05  TM-ADJ-YEAR                PIC S9(6) COMP.
004500            05  TM-ADJ-MONTH                PIC S9(4) COMP.
004600            05  TM-ERA                     PIC S9(8) COMP.
004700            05  TM-YOE                     PIC S9(8) COMP.
004800            05  TM-DOY                     PIC S9(8) COMP.
004900            05  TM-DOE                     PIC S9(8) COMP.
005000            05  TM-MP                      PIC S9(6) COMP.
005100            05  TM-DIVIDEND                PIC S9(9) COMP.
005200            05  TM-QUOTIENT                PIC S9(9) COMP.
005300            05  TM-REMAINDER               PIC S9(9) COMP.
005400            05  TM-ABS-DAYS                PIC S9(9) COMP.
005500            05  TM-OUT-YEAR                PIC S9(6) COMP.
005600            05  TM-OUT-MONTH               PIC S9(4) COMP.
005700            05  TM-OUT-DAY                 PIC S9(4) COMP.
005800 
005900        01  TM-SECONDS-WORK-FIELDS.
006000            05  TM-TOTAL-SECONDS          PIC S9(11) COMP.
006100            05  TM-SECS-OF-DAY            PIC S9(11) COMP.
006200            05  TM-OUT-HOUR               PIC S9(4) COMP.
006300            05  TM-OUT-MINUTE             PIC S9(4) COMP.
006400            05  TM-OUT-SECOND             PIC S9(4) COMP.
006500 
006600        01  TM-LOCAL-DOW                  PIC S9(4) COMP.
006700        01  TM-TS-BUILD.
006800            05  TM-TS-YEAR-O              PIC 9(4).
006900            05  FILLER                    PIC X(01) VALUE '-'.
007000            05  TM-TS-MONTH-O             PIC 9(2).
007100            05  FILLER                    PIC X(01) VALUE '-'.
007200            05  TM-TS-DAY-O               PIC 9(2).
007300            05  FILLER                    PIC X(01) VALUE SPACE.
007400            05  TM-TS-HOUR-O              PIC 9(2).
007500            05  FILLER                    PIC X(01) VALUE ':'.
007600            05  TM-TS-MINUTE-O            PIC 9(2).
007700            05  FILLER                    PIC X(01) VALUE ':'.
007800            05  TM-TS-SECOND-O            PIC 9(2).
007900 
008000*     WORK COPIES USED WHEN CONVERTING A UTC TIMESTAMP TO LOCAL
008100*     TIME (STRRPT PARAGRAPH 850) -- KEPT SEPARATE FROM THE
008200*     BUILD-UP FIELDS ABOVE SO A NESTED CALL TO THE DAY-NUMBER
008300*     PARAGRAPHS DOES NOT CLOBBER THE CALLER'S IN-FLIGHT VALUES.
008400        01  TM-LOCAL-TIMESTAMP            PIC X(19).
008500        01  TM-CURRENT-TIME               PIC X(19).
008600 
