000100*----------------------------------------------------------------
000200*  TZOFFTAB.CPY
000300*  FIXED UTC-OFFSET LOOKUP TABLE FOR STRRPT'S DAY-NUMBER/OFFSET
000400*  PARAGRAPHS (030, 121-122, 190-193, 800-870) -- SMON SUBSYSTEM
000500*  (WORKING STORAGE ONLY)
000600*----------------------------------------------------------------
000700*  STANDARD (WINTER, NO-DST) OFFSET IN MINUTES, WEST OF UTC IS
000800*  NEGATIVE.  DOCUMENTED SIMPLIFICATION IN PLACE OF A FULL
000900*  IANA/IEEE DST CALENDAR, WHICH THIS SHOP'S 390 COMPILER HAS
001000*  NO ACCESS TO (SEE THE OPS RUNBOOK FOR SMON, SECTION 4).
001100*  LOADED BY STRRPT PARAGRAPH 030-INIT-TZ-TABLE, NOT BY VALUE
001200*  CLAUSES HERE -- THIS COMPILER WILL NOT LET US VALUE AN
001300*  INDIVIDUAL OCCURRENCE OF A COMP TABLE ITEM.  A STORE WHOSE
001400*  ZONE NAME IS NOT FOUND HERE, OR WITH NO STRTZONE ROW AT ALL,
001500*  DEFAULTS TO TZ-DEFAULT-ZONE-NAME BELOW (AMERICA/CHICAGO),
001600*  RESOLVED AGAINST THIS SAME TABLE BY STRRPT PARAGRAPH 121.
001700*----------------------------------------------------------------
001800*  CHANGE LOG
001900*  DATE       BY   TICKET    DESCRIPTION
002000*  ---------- ---- --------- ----------------------------------
002100*  09/02/94   RTS  SM-0031   ORIGINAL TABLE SKELETON, SPLIT OUT
002200*                            OF STRTZONE.CPY
002300*  01/19/99   DWK  SM-Y2K1   YEAR 2000 REVIEW -- NO DATE FIELDS
002400*                            IN THIS TABLE, NO CHANGE REQUIRED
002500*  05/11/01   MEP  SM-0052   TABLE SIZE RAISED TO 10 ENTRIES
002600*                            AFTER THE ARIZONA STORES CAME ON
002700*                            (NO-DST ZONE, COULD NOT REUSE
002800*                            DENVER'S ROW)
002900*  08/09/26   MEP  SM-0068   TZ-DEFAULT-ZONE-NAME WAS SITTING
003000*                            HERE UNUSED WHILE THE DEFAULT
003100*                            OFFSET WAS HARD-CODED SEPARATELY IN
003200*                            STRRPT -- ADDED PARAGRAPH 121 TO
003300*                            RESOLVE THIS FIELD AGAINST THE TABLE
003400*                            SO ONE NAME DRIVES THE DEFAULT
003500*                            INSTEAD OF TWO PLACES AGREEING BY
003600*                            COINCIDENCE.  ALSO FIXED THIS
003700*                            HEADER'S PARAGRAPH NUMBER, WHICH HAD
003800*                            DRIFTED TO 015 SOMEWHERE ALONG THE
003900*                            WAY (THE PARAGRAPH IS 030)
004000*----------------------------------------------------------------
004100       01  TZ-OFFSET-TABLE.
004200           05  TZ-OFFSET-ENTRY OCCURS 10 TIMES
004300                               INDEXED BY TZ-OFF-IDX.
004400               10  TZO-ZONE-NAME       PIC X(32).
004500               10  TZO-OFFSET-MINUTES  PIC S9(4) COMP.
004600       01  TZ-OFFSET-COUNT             PIC 9(2) COMP VALUE 10.
004700       01  TZ-DEFAULT-ZONE-NAME        PIC X(32) VALUE
004800               'America/Chicago'.
