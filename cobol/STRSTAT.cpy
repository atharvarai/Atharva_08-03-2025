000100*----------------------------------------------------------------
000200*  STRSTAT.CPY
000300*  STORE STATUS (UP/DOWN) OBSERVATION RECORD -- SMON SUBSYSTEM
000400*  ONE ROW PER POLL OF A STORE.  WRITTEN BY STRLOAD AS THE
000500*  NORMALIZED, SORTED EXTRACT; READ BY STRRPT FOR METRICS.
000600*----------------------------------------------------------------
000700*  CHANGE LOG
000800*  DATE       BY   TICKET    DESCRIPTION
000900*  ---------- ---- --------- ----------------------------------
001000*  03/14/94   RTS  SM-0007   ORIGINAL LAYOUT FOR STORE MONITOR
001100*                            LOAD/REPORT PROJECT
001200*  09/02/94   RTS  SM-0031   ADDED SS-TIMESTAMP-BREAKDOWN
001300*                            REDEFINES FOR PERIOD ARITHMETIC IN
001400*                            STRRPT (WAS DONE WITH UNSTRING)
001500*  01/19/99   DWK  SM-Y2K1   YEAR 2000 REVIEW -- SS-TS-YEAR IS
001600*                            ALREADY A FULL 4-DIGIT FIELD, NO
001700*                            WINDOWING LOGIC PRESENT.  NO CHANGE
001800*                            REQUIRED, LOGGED FOR THE Y2K BINDER.
001900*  06/06/02   MEP  SM-0058   ADDED 88-LEVELS FOR STATUS VALUES SO
002000*                            STRRPT CAN TEST SS-STATUS-ACTIVE
002100*                            INSTEAD OF A LITERAL COMPARE
002200*----------------------------------------------------------------
002300        01  STRSTAT-RECORD.
002400*         STORE IDENTIFIER -- SOURCE FEED USES A WIDE NUMERIC KEY
002500*         SO WE CARRY IT AS DISPLAY DIGITS, NOT A BINARY KEY.
002600            05  SS-STORE-ID             PIC X(20).
002700*         ACTIVE / INACTIVE AS RETURNED BY THE POLLER.
002800            05  SS-STATUS               PIC X(08).
002900                88  SS-STATUS-ACTIVE       VALUE 'active  '.
003000                88  SS-STATUS-INACTIVE     VALUE 'inactive'.
003100*         POLL TIME IN UTC, NORMALIZED BY STRLOAD (TRAILING
003200*         " UTC" AND FRACTIONAL SECONDS STRIPPED ON THE WAY IN).
003300            05  SS-TIMESTAMP-UTC        PIC X(19).
003400            05  SS-TIMESTAMP-BRKDN REDEFINES SS-TIMESTAMP-UTC.
003500                10  SS-TS-YEAR          PIC 9(4).
003600                10  FILLER              PIC X(01).
003700                10  SS-TS-MONTH         PIC 9(2).
003800                10  FILLER              PIC X(01).
003900                10  SS-TS-DAY           PIC 9(2).
004000                10  FILLER              PIC X(01).
004100                10  SS-TS-HOUR          PIC 9(2).
004200                10  FILLER              PIC X(01).
004300                10  SS-TS-MINUTE        PIC 9(2).
004400                10  FILLER              PIC X(01).
004500                10  SS-TS-SECOND        PIC 9(2).
004600            05  FILLER                  PIC X(33).
004700 
