000100*----------------------------------------------------------------
000200*  STRTABS.CPY
000300*  WORKING-STORAGE TABLES FOR STRRPT'S STORE/HOURS/TIME-ZONE/
000400*  OBSERVATION LOOKUPS (PARAGRAPHS 100-190, 400-560) -- SMON
000500*  SUBSYSTEM
000600*----------------------------------------------------------------
000700*  THIS SHOP KEEPS THE STORE MASTER, BUSINESS HOURS, AND TIME
000800*  ZONE DATA IN THREE SEQUENTIAL EXTRACT FILES (BUILT BY STRLOAD)
000900*  RATHER THAN A DATABASE, SO STRRPT LOADS THEM INTO THE OCCURS
001000*  TABLES BELOW AT THE START OF THE RUN AND SEARCHES THEM IN
001100*  WORKING STORAGE.  THE OBSERVATION EXTRACT IS TOO LARGE TO HOLD
001200*  IN FULL, SO ONLY THE CURRENT STORE'S LAST-WEEK WINDOW OF
001300*  OBSERVATIONS IS HELD AT ANY ONE TIME (SEE STR-OBS-TABLE BELOW
001400*  AND STRRPT PARAGRAPH 400).
001500*  NOTE -- THE FOUR OCCURS TABLES BELOW DO NOT CARRY A FILLER PAD
001600*  ON THEIR ENTRY GROUPS.  THESE ARE WORKING-STORAGE SCRATCH
001700*  ENTRIES, NEVER MOVED TO OR FROM AN FD, SO THIS SHOP DID NOT
001800*  BOTHER PADDING THEM THE WAY A RECORD GOING OUT ON A FILE WOULD.
001900*----------------------------------------------------------------
002000*  CHANGE LOG
002100*  DATE       BY   TICKET    DESCRIPTION
002200*  ---------- ---- --------- ----------------------------------
002300*  09/02/94   RTS  SM-0031   ORIGINAL TABLE LAYOUTS -- 300 STORE
002400*                            CAP, TO MATCH THE PILOT REGION
002500*  11/28/95   RTS  SM-0044   RAISED STORE CAP TO 600 AND ADDED
002600*                            SR-TABLE-FULL-SW SO A CAP OVERRUN IS
002700*                            DETECTED AND LOGGED INSTEAD OF
002800*                            SILENTLY DROPPING STORES OFF THE
002900*                            REPORT
003000*  11/28/95   RTS  SM-0044   RAISED PER-STORE OBSERVATION CAP TO
003100*                            12000 (ONE-MINUTE POLLING OVER SEVEN
003200*                            DAYS IS 10080 ROWS) WITH THE SAME
003300*                            OVERRUN DETECTION
003400*  01/19/99   DWK  SM-Y2K1   YEAR 2000 REVIEW -- ALL TIMESTAMP
003500*                            FIELDS IN THESE TABLES ARE COPIED
003600*                            FROM STRSTAT-RECORD, ALREADY FULL
003700*                            4-DIGIT YEARS, NO CHANGE REQUIRED
003800*  05/11/01   MEP  SM-0052   ADDED SR-TZ-OFFSET-MIN TO THE STORE
003900*                            TABLE SO THE OFFSET LOOKUP HAPPENS
004000*                            ONCE PER STORE, NOT ONCE PER
004100*                            OBSERVATION
004200*  08/09/26   MEP  SM-0068   DROPPED THE FOUR TABLE-CAP CONSTANTS
004300*                            (STR-MAX-STORES, BH-MAX-ROWS, TZ-MAX-
004400*                            ROWS, OB-MAX-ROWS) OUT OF 01-LEVEL
004500*                            GROUPS TO 77-LEVEL ITEMS -- EACH IS A
004600*                            LONE SCALAR CONSTANT, NEVER A GROUP,
004700*                            SO THIS SHOP CARRIES IT AT 77 THE
004800*                            SAME AS ANY OTHER STANDALONE SWITCH
004900*----------------------------------------------------------------
005000
005100*     -----------------------------------------------------------
005200*     DISTINCT STORE TABLE -- ONE ENTRY PER STORE ID SEEN IN THE
005300*     SORTED STATUS EXTRACT.  BUILT DURING THE PASS-1 SCAN
005400*     (STRRPT PARAGRAPH 100), CARRYING THE STORE'S RESOLVED TIME
005500*     ZONE OFFSET AND A 24X7 FLAG SO PASS 2 DOES NOT HAVE TO
005600*     RE-SEARCH THE TIME ZONE TABLE FOR EVERY OBSERVATION.
005700*     -----------------------------------------------------------
005800        77  STR-MAX-STORES               PIC S9(4) COMP VALUE 600.
005900        01  STR-STORE-COUNT               PIC S9(4) COMP VALUE 0.
006000        01  STR-STORE-TABLE-FULL-SW       PIC X(01) VALUE 'N'.
006100            88  STR-STORE-TABLE-FULL         VALUE 'Y'.
006200
006300        01  STR-STORE-TABLE.
006400            05  STR-STORE-ENTRY OCCURS 600 TIMES
006500                                INDEXED BY STR-IDX.
006600                10  SR-STORE-ID          PIC X(20).
006700                10  SR-TZ-OFFSET-MIN     PIC S9(4) COMP.
006800                10  SR-OPEN-24-SW        PIC X(01).
006900                    88  SR-OPEN-24X7        VALUE 'Y'.
007000
007100*     -----------------------------------------------------------
007200*     BUSINESS HOURS TABLE -- LOADED IN FULL FROM THE BIZHOUR
007300*     EXTRACT.  SEARCHED (LINEARLY, NOT SEARCH ALL -- THE ROWS
007400*     ARE NOT KEPT IN A SEARCHABLE ORDER) FOR EVERY STORE/WEEKDAY
007500*     COMBINATION BECAUSE A STORE CAN HAVE MORE THAN ONE WINDOW
007600*     ON THE SAME WEEKDAY (E.G. A LUNCH CLOSURE).
007700*     -----------------------------------------------------------
007800        77  BH-MAX-ROWS              PIC S9(4) COMP VALUE 4200.
007900        01  BH-ROW-COUNT                  PIC S9(4) COMP VALUE 0.
008000        01  BH-TABLE-FULL-SW              PIC X(01) VALUE 'N'.
008100            88  BH-TABLE-FULL                VALUE 'Y'.
008200
008300        01  BH-TABLE.
008400            05  BH-ENTRY OCCURS 4200 TIMES
008500                         INDEXED BY BH-IDX.
008600                10  BHT-STORE-ID         PIC X(20).
008700                10  BHT-DAY-OF-WEEK      PIC 9(01).
008800                10  BHT-START-HHMM       PIC 9(04).
008900                10  BHT-END-HHMM         PIC 9(04).
009000
009100*     -----------------------------------------------------------
009200*     TIME ZONE TABLE -- LOADED IN FULL FROM THE STRTZONE
009300*     EXTRACT.  ONE EXPECTED ROW PER STORE; IF MORE THAN ONE IS
009400*     PRESENT THE LAST ONE LOADED WINS, WHICH MATCHES HOW A
009500*     SINGLE-KEY TABLE UPDATE WOULD BEHAVE.
009600*     -----------------------------------------------------------
009700        77  TZ-MAX-ROWS              PIC S9(4) COMP VALUE 600.
009800        01  TZ-ROW-COUNT                  PIC S9(4) COMP VALUE 0.
009900        01  TZ-TABLE-FULL-SW              PIC X(01) VALUE 'N'.
010000            88  TZ-TABLE-FULL                VALUE 'Y'.
010100
010200        01  TZS-TABLE.
010300            05  TZS-ENTRY OCCURS 600 TIMES
010400                          INDEXED BY TZS-IDX.
010500                10  TZST-STORE-ID        PIC X(20).
010600                10  TZST-ZONE-NAME       PIC X(32).
010700
010800*     -----------------------------------------------------------
010900*     PER-STORE OBSERVATION TABLE -- CLEARED AND RELOADED FOR
011000*     EACH STORE DURING THE PASS-2 CONTROL BREAK (STRRPT
011100*     PARAGRAPH 400).  ONLY OBSERVATIONS WITH TIMESTAMP-UTC
011200*     GREATER THAN OR EQUAL TO LAST-WEEK-START ARE KEPT -- THAT
011300*     IS ALL THE UPTIME/DOWNTIME MATH IN PARAGRAPHS 500-560
011400*     EVER NEEDS.
011500*     -----------------------------------------------------------
011600        77  OB-MAX-ROWS              PIC S9(4) COMP VALUE 12000.
011700        01  OB-ROW-COUNT                  PIC S9(4) COMP VALUE 0.
011800        01  OB-TABLE-FULL-SW              PIC X(01) VALUE 'N'.
011900            88  OB-TABLE-FULL                VALUE 'Y'.
012000
012100        01  OB-TABLE.
012200            05  OB-ENTRY OCCURS 12000 TIMES
012300                         INDEXED BY OB-IDX.
012400                10  OBT-TIMESTAMP-UTC    PIC X(19).
012500                10  OBT-STATUS           PIC X(08).
012600                    88  OBT-ACTIVE          VALUE 'active  '.
012700
