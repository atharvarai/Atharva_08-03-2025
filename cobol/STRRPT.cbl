000100*     ----------------------------------------------------------
000200       IDENTIFICATION DIVISION.
000300*     ----------------------------------------------------------
000400       PROGRAM-ID.    STRRPT.
000500       AUTHOR.        R T SAYLES.
000600       INSTALLATION.  COBOL DEV CENTER.
000700       DATE-WRITTEN.  03/21/94.
000800       DATE-COMPILED. 03/21/94.
000900       SECURITY.      NON-CONFIDENTIAL.
001000*     ----------------------------------------------------------
001100*  STORE MONITOR SUBSYSTEM (SMON) -- UPTIME/DOWNTIME REPORT
001200*
001300*  READS THE THREE EXTRACT FILES STRLOAD BUILT (STORE STATUS,
001400*  BUSINESS HOURS, TIME ZONES) AND PRODUCES ONE REPORT LINE PER
001500*  STORE SHOWING UPTIME AND DOWNTIME WITHIN BUSINESS HOURS OVER
001600*  THE LAST HOUR, THE LAST DAY, AND THE LAST WEEK, MEASURED BACK
001700*  FROM THE NEWEST OBSERVATION ON THE STATUS FILE (NOT FROM
001800*  TODAY'S DATE -- THE POLLING FEED CAN LAG).  A RUN-CONTROL
001900*  RECORD IS KEPT SO THE FRONT COUNTER CAN TELL A JOB IS STILL
002000*  RUNNING, WHAT IT PRODUCED, OR THAT IT BLEW UP.
002100*
002200*  THIS PROGRAM MAKES TWO FULL PASSES OVER THE SORTED STATUS
002300*  EXTRACT -- ONE TO FIND THE NEWEST TIMESTAMP AND THE DISTINCT
002400*  STORE LIST, ONE PER STORE TO LOAD ITS OBSERVATIONS AND RUN
002500*  THE METRICS.  A THIRD PASS WOULD BE FASTER (LOAD EVERYTHING
002600*  ONCE, GROUP IN MEMORY) BUT WOULD NEED THE OBSERVATION TABLE
002700*  TO HOLD EVERY STORE'S WEEK AT ONCE INSTEAD OF ONE STORE'S
002800*  WEEK AT A TIME -- SEE STRTABS.CPY'S HEADER NOTE ON WHY THAT
002900*  TRADE WAS NOT TAKEN.
003000*
003100*  CHANGE LOG
003200*  DATE       BY   TICKET    DESCRIPTION
003300*  ---------- ---- --------- ----------------------------------
003400*  03/21/94   RTS  SM-0008   ORIGINAL PROGRAM
003500*  05/02/94   RTS  SM-0014   ADDED THE RUN-CONTROL RECORD -- OPS
003600*                            WANTED TO KNOW A REPORT WAS STILL
003700*                            COOKING WITHOUT TAILING THE JOB LOG
003800*  10/11/94   RTS  SM-0033   ADDED THE 24-HOUR STORE SHORTCUT
003900*                            (SR-OPEN-24X7) -- SEVERAL STORES
004000*                            HAD NO ROWS ON THE HOURS FEED AT
004100*                            ALL AND WERE COMING OUT ALL-DOWN
004200*  02/14/96   RTS  SM-0049   METRICS-ERROR-DEFAULT ADDED -- A
004300*                            STORE WITH NO OBSERVATIONS IN A
004400*                            WINDOW WAS DIVIDING BY ZERO IN THE
004500*                            PERCENTAGE MATH DOWNSTREAM.  NOW
004600*                            REPORTS THE WINDOW AS FULLY DOWN
004700*  01/19/99   DWK  SM-Y2K1   YEAR 2000 REVIEW -- ALL DATE MATH
004800*                            IN PARAGRAPHS 800-870 USES A
004900*                            4-DIGIT YEAR AND THE CIVIL-DAY-
005000*                            NUMBER METHOD, NO WINDOWING.  NO
005100*                            CHANGE REQUIRED, SIGNED OFF FOR THE
005200*                            Y2K BINDER
005300*  07/30/00   DWK  SM-0058   TZ-OFFSET-TABLE LOOKUP FAILURE NOW
005400*                            FALLS BACK TO THE DEFAULT ZONE
005500*                            INSTEAD OF ABENDING (ONE STORE'S
005600*                            ZONE STRING HAD A TYPO ON THE FEED)
005700*  05/11/01   MEP  SM-0052   REPORT ID NOW BUILT FROM THE
005800*                            SYSTEM CLOCK INSTEAD OF BEING
005900*                            HARD-CODED TO ONE VALUE, SO TWO
006000*                            RUNS IN A DAY DO NOT COLLIDE
006100*  03/03/03   MEP  SM-0061   FOLDED METRICS-ERROR-DEFAULT INTO THE
006200*                            PERIOD SCAN ITSELF (NOW 550-SCAN-
006300*                            WINDOW) -- A ZERO-COUNT PERIOD AND A
006400*                            CALCULATION FAILURE WERE ALWAYS
006500*                            HANDLED THE SAME WAY, NO NEED TO
006600*                            CARRY TWO PARAGRAPHS FOR IT
006700*  08/09/26   MEP  SM-0067   TM-SECS-OF-DAY IN STRTIME.CPY WAS
006800*                            NINE DIGITS WIDE AND WAS OVERFLOWING
006900*                            ON CURRENT-DAY DATES (IT CARRIES A
007000*                            FULL EPOCH SECOND COUNT, NOT JUST A
007100*                            SECONDS-OF-DAY REMAINDER, ON THE WAY
007200*                            INTO 840-SECONDS-TO-TS) -- WIDENED TO
007300*                            ELEVEN.  SEE STRTIME.CPY'S OWN LOG
007400*  08/09/26   MEP  SM-0068   120-ADD-STORE-ROW NO LONGER HARD-
007500*                            CODES THE DEFAULT TIME ZONE OFFSET;
007600*                            IT RESOLVES TZ-DEFAULT-ZONE-NAME
007700*                            (TZOFFTAB.CPY) AGAINST THE SAME
007800*                            OFFSET TABLE 190-RESOLVE-STORE-
007900*                            OFFSET USES, VIA NEW PARAGRAPHS 121
008000*                            AND 122
008100*  08/09/26   MEP  SM-0069   430-LOAD-STORE-OBS WAS LOADING A
008200*                            STORE'S ROWS OFF THE EXTRACT WITH NO
008300*                            TIMESTAMP TEST, SO A STORE WITH OVER
008400*                            ONE WEEK OF HISTORY COULD FILL
008500*                            OB-TABLE WITH ITS OLDEST ROWS AND
008600*                            RUN OUT OF SLOTS BEFORE REACHING THE
008700*                            CURRENT WEEK -- STRTABS.CPY HAS
008800*                            ALWAYS DOCUMENTED OB-TABLE AS LAST-
008900*                            WEEK-OR-NEWER ONLY.  ADDED 405-
009000*                            COMPUTE-LOAD-CUTOFF (RUN ONCE, AHEAD
009100*                            OF THE STORE LOOP) AND A CUTOFF TEST
009200*                            AT THE TOP OF 430 SO THE TABLE ONLY
009300*                            EVER HOLDS WHAT STRTABS.CPY SAYS IT
009400*                            HOLDS
009500*     ----------------------------------------------------------
009600       ENVIRONMENT DIVISION.
009700       CONFIGURATION SECTION.
009800*     SAME 390 SOURCE/OBJECT PAIR AS STRLOAD -- EVERY PROGRAM IN
009900*     THIS SUBSYSTEM RUNS ON THE SAME BOX.
010000       SOURCE-COMPUTER.  IBM-390.
010100       OBJECT-COMPUTER.  IBM-390.
010200       SPECIAL-NAMES.
010300*         C01 DRIVES THE PAGE BREAKS ON REPORT-OUT (300-WRITE-
010400*         REPORT-HEADER AND 610-WRITE-PAGE-BREAK).
010500           C01 IS TOP-OF-FORM.
010600       INPUT-OUTPUT SECTION.
010700       FILE-CONTROL.
010800*         THE THREE EXTRACTS STRLOAD BUILT OVERNIGHT.
010900           SELECT STATUS-EXTRACT   ASSIGN TO STATEXT
011000*         BUILT OVERNIGHT BY STRLOAD -- SORTED BY STORE-ID THEN
011100*         TIMESTAMP-UTC ASCENDING.
011200               FILE STATUS IS SE-CODE.
011300           SELECT HOURS-EXTRACT    ASSIGN TO HOURSEXT
011400*         ONE ROW PER STORE/DAY-OF-WEEK/OPEN-CLOSE WINDOW.
011500               FILE STATUS IS HE-CODE.
011600           SELECT TZONE-EXTRACT    ASSIGN TO TZONEEXT
011700*         ONE ROW PER STORE, ITS POSTED TIME ZONE STRING.
011800               FILE STATUS IS TE-CODE.
011900*         THE ONE REPORT THIS PROGRAM PRODUCES.
012000           SELECT REPORT-OUT       ASSIGN TO RPTOUT
012100*         132-COLUMN PRINT-STYLE OUTPUT, HEADER PLUS ONE DETAIL
012200*         LINE PER STORE.
012300               FILE STATUS IS RO-CODE.
012400*         RUN-CONTROL-FILE IS WRITTEN AT THE START OF THE RUN
012500*         (020-OPEN-RUN-CONTROL) AND EXTENDED AT THE END (900-
012600*         FINISH-RUN) SO THE OPERATOR CAN SEE A RUN IN PROGRESS.
012700           SELECT RUN-CONTROL-FILE ASSIGN TO RUNCTL
012800*         ONE-RECORD RUN STATUS FILE FOR THE FRONT COUNTER.
012900               FILE STATUS IS RC-CODE.
013000       DATA DIVISION.
013100       FILE SECTION.
013200*     STATUS-EXTRACT'S RECORD LAYOUT IS SHARED WITH STRLOAD VIA
013300*     COPY STRSTAT -- SEE THAT COPYBOOK FOR FIELD WIDTHS.
013400       FD  STATUS-EXTRACT
013500           RECORDING MODE IS F
013600           LABEL RECORDS ARE STANDARD
013700           BLOCK CONTAINS 0 RECORDS.
013800           COPY STRSTAT.
013900*     BUSINESS HOURS EXTRACT -- LOADED IN FULL AT 150-LOAD-HOURS-
014000*     TABLE, NEVER RE-READ AFTER THAT.
014100       FD  HOURS-EXTRACT
014200           RECORDING MODE IS F
014300           LABEL RECORDS ARE STANDARD
014400           BLOCK CONTAINS 0 RECORDS.
014500           COPY BIZHOUR.
014600*     TIME ZONE EXTRACT -- LOADED IN FULL AT 170-LOAD-TZONE-
014700*     TABLE, NEVER RE-READ AFTER THAT.
014800       FD  TZONE-EXTRACT
014900           RECORDING MODE IS F
015000           LABEL RECORDS ARE STANDARD
015100           BLOCK CONTAINS 0 RECORDS.
015200           COPY STRTZONE.
015300*     THE UPTIME/DOWNTIME REPORT ITSELF -- ONE HEADER LINE, ONE
015400*     DETAIL LINE PER STORE, PAGE BREAKS EVERY 58 DETAIL LINES
015500*     (SEE 600-WRITE-DETAIL-LINE).
015600       FD  REPORT-OUT
015700           RECORDING MODE IS F
015800           LABEL RECORDS ARE STANDARD
015900           RECORD CONTAINS 132 CHARACTERS
016000           BLOCK CONTAINS 0 RECORDS
016100           DATA RECORD IS REPORT-OUT-REC.
016200       01  REPORT-OUT-REC              PIC X(132).
016300*         PLAIN 132-BYTE BUFFER -- NO GROUP BREAKDOWN NEEDED,
016400*         THE HEADER AND DETAIL LINES (RPTDTL.CPY) ARE BUILT UP
016500*         SEPARATELY AND MOVED HERE ON WRITE.
016600*     ONE-RECORD RUN STATUS FILE THE FRONT COUNTER READS TO SHOW
016700*     A JOB'S STATE -- LAYOUT IS SHARED VIA COPY RUNCTL.
016800       FD  RUN-CONTROL-FILE
016900           RECORDING MODE IS F
017000           LABEL RECORDS ARE STANDARD
017100           BLOCK CONTAINS 0 RECORDS.
017200           COPY RUNCTL.
017300       WORKING-STORAGE SECTION.
017400*     ONE STATUS BYTE PER FILE, IN OPEN ORDER.  ONLY THE THREE
017500*     INPUT EXTRACTS NEED AN 88 FOR AT-END.
017600       01  FILE-STATUS-CODES.
017700           05  SE-CODE                 PIC X(02).
017800               88  SE-AT-END               VALUE '10'.
017900           05  HE-CODE                 PIC X(02).
018000               88  HE-AT-END               VALUE '10'.
018100           05  TE-CODE                 PIC X(02).
018200               88  TE-AT-END               VALUE '10'.
018300*         REPORT-OUT AND RUN-CONTROL-FILE ARE OUTPUT/EXTEND ONLY
018400*         -- THEIR CODES ARE HELD BUT NEVER TESTED AGAINST AN 88.
018500           05  RO-CODE                 PIC X(02).
018600           05  RC-CODE                 PIC X(02).
018700           05  FILLER                  PIC X(02).
018800*     SWITCHES DRIVING BOTH PASSES OVER THE STATUS EXTRACT AND
018900*     THE OVERALL RUN OUTCOME.
019000       01  SWITCHES-AND-FLAGS.
019100*         END-OF-FILE SWITCHES FOR THE THREE INPUT EXTRACTS.
019200           05  WS-STATUS-EOF-SW        PIC X(01) VALUE 'N'.
019300               88  STATUS-EOF              VALUE 'Y'.
019400           05  WS-HOURS-EOF-SW         PIC X(01) VALUE 'N'.
019500               88  HOURS-EOF                VALUE 'Y'.
019600           05  WS-TZONE-EOF-SW         PIC X(01) VALUE 'N'.
019700               88  TZONE-EOF                VALUE 'Y'.
019800*         SET WHEN THE CURRENT STATUS ROW'S STORE ID MATCHES ONE
019900*         ALREADY IN STR-STORE-TABLE -- CURRENTLY UNUSED, KEPT
020000*         FROM THE ORIGINAL DESIGN WHICH SEARCHED THE TABLE
020100*         BEFORE ADDING A ROW (110-SCAN-STATUS-ROW NOW RELIES ON
020200*         SORT ORDER INSTEAD, SEE ITS OWN COMMENTS).
020300           05  WS-STORE-FOUND-SW       PIC X(01) VALUE 'N'.
020400               88  STORE-ALREADY-KNOWN     VALUE 'Y'.
020500*         SET THE FIRST TIME 110-SCAN-STATUS-ROW SEES ANY ROW AT
020600*         ALL -- AN EMPTY STATUS EXTRACT IS A HARD STOP FOR THE
020700*         RUN (100-FIND-CURRENT-TIME).
020800           05  WS-ANY-OBS-SW           PIC X(01) VALUE 'N'.
020900               88  SOME-OBS-SEEN            VALUE 'Y'.
021000*         SET THE FIRST TIME A STORE ROW IS SUCCESSFULLY ADDED TO
021100*         THE STORE TABLE.
021200           05  WS-ANY-STORE-SW         PIC X(01) VALUE 'N'.
021300               88  SOME-STORE-SEEN          VALUE 'Y'.
021400*         SET BY 100-FIND-CURRENT-TIME WHEN THE STATUS EXTRACT IS
021500*         EMPTY OR CONTAINS NO STORES -- SKIPS PASS 2 ENTIRELY.
021600           05  WS-RUN-ABEND-SW         PIC X(01) VALUE 'N'.
021700               88  RUN-ABENDED              VALUE 'Y'.
021800           05  FILLER                  PIC X(02) VALUE SPACES.
021900*     RUN-WIDE COUNTERS -- PAGE/LINE CONTROL FOR THE REPORT AND
022000*     THE FINAL STORE COUNT DISPLAYED AND LOGGED TO RUN-CONTROL.
022100       01  MISC-COUNTERS.
022200           05  WS-RPT-LINE-COUNT       PIC S9(4) COMP.
022300           05  WS-RPT-PAGE-NUMBER      PIC S9(4) COMP.
022400           05  WS-STORES-REPORTED      PIC S9(7) COMP.
022500           05  FILLER                  PIC X(02) VALUE SPACES.
022600*     STORE/HOURS/TIME ZONE/OBSERVATION TABLES -- SEE STRTABS.CPY
022700*     FOR THE FULL LAYOUT AND SIZING RATIONALE.
022800       COPY STRTABS.
022900*     FIXED UTC-OFFSET LOOKUP TABLE -- SEE TZOFFTAB.CPY.
023000       COPY TZOFFTAB.
023100*     DAY-NUMBER/SECONDS SCRATCH FIELDS FOR THE 800-SERIES TIME
023200*     HELPER -- SEE STRTIME.CPY.
023300       COPY STRTIME.
023400*     REPORT DETAIL LINE LAYOUT AND EDITED WORK FIELDS -- SEE
023500*     RPTDTL.CPY.
023600       COPY RPTDTL.
023700*     ----------------------------------------------------------
023800*     PER-STORE WORK AREA FOR THE CONTROL-BREAK PASS AND THE
023900*     METRICS CALCULATION THAT FOLLOWS IT.
024000*     ----------------------------------------------------------
024100*     STORE ID CURRENTLY BEING PROCESSED IN PASS 2 (410-PROCESS-
024200*     ONE-STORE) -- ALSO USED AS THE COMPARE KEY DURING THE
024300*     CONTROL BREAK IN 420/430.
024400       01  WS-CURRENT-STORE-ID         PIC X(20).
024500*     THE CURRENT STORE'S RESOLVED UTC OFFSET, COPIED OUT OF
024600*     STR-STORE-TABLE ONCE PER STORE SO 850-CONVERT-TO-LOCAL DOES
024700*     NOT HAVE TO INDEX BACK INTO THE TABLE FOR EVERY SLICE.
024800       01  WS-STORE-TZ-OFFSET          PIC S9(4) COMP.
024900       01  WS-STORE-OPEN-24X7-SW       PIC X(01).
025000           88  WS-STORE-OPEN-24X7          VALUE 'Y'.
025100*     GENERAL-PURPOSE TABLE-SEARCH WORK FIELDS, REUSED ACROSS
025200*     SEVERAL OF THE LOOKUP PARAGRAPHS BELOW (121/165/190/860).
025300       01  WS-LOOKUP-IDX               PIC S9(4) COMP.
025400       01  WS-LOOKUP-FOUND-SW          PIC X(01).
025500           88  WS-LOOKUP-FOUND             VALUE 'Y'.
025600*     EACH OF THE THREE PERIODS (HOUR/DAY/WEEK) IS SCANNED THE
025700*     SAME WAY -- COUNT OBSERVATIONS FALLING INSIDE BUSINESS HOURS
025800*     OVER THE PERIOD, THEN SCALE THE ACTIVE FRACTION OF THOSE
025900*     OBSERVED COUNTS UP TO THE PERIOD'S FIXED TOTAL (60 MINUTES,
026000*     24 HOURS, 168 HOURS) RATHER THAN INTERPOLATING BETWEEN
026100*     OBSERVATIONS -- SEE THE OPS RUNBOOK FOR SMON, SECTION 5,
026200*     RULE 5.
026300       01  WS-WINDOW-WORK-FIELDS.
026400*         LOCAL-CLOCK-ANALOG START OF THE CURRENT PERIOD, BUILT
026500*         BY 840-SECONDS-TO-TS FROM WS-NOW-SECONDS MINUS THE
026600*         PERIOD LENGTH (510/520/530).
026700           05  WS-WINDOW-START-TS         PIC X(19).
026800*         FIXED PERIOD TOTAL THE SCALED RESULT IS EXPRESSED
026900*         AGAINST -- 60, 24, OR 168.
027000           05  WS-WINDOW-TOTAL-CONST      PIC S9(3) COMP.
027100*         OBSERVATIONS FALLING INSIDE BUSINESS HOURS IN THIS
027200*         PERIOD (THE DENOMINATOR OF THE ACTIVE FRACTION).
027300           05  WS-WINDOW-TOTAL-COUNT      PIC S9(7) COMP.
027400*         OF THOSE, HOW MANY WERE 'active' (THE NUMERATOR).
027500           05  WS-WINDOW-ACTIVE-COUNT     PIC S9(7) COMP.
027600*         SCALED UPTIME/DOWNTIME RESULTS FOR THE CURRENT PERIOD,
027700*         MOVED OUT TO RD-UPTIME-LAST-XXX/RD-DOWNTIME-LAST-XXX BY
027800*         510/520/530 IMMEDIATELY AFTER 550-SCAN-WINDOW RETURNS.
027900           05  WS-WINDOW-UPTIME-RESULT    PIC S9(4)V99 COMP-3.
028000           05  WS-WINDOW-DOWNTIME-RESULT  PIC S9(4)V99 COMP-3.
028100*         FULL EPOCH SECOND COUNT FOR TM-CURRENT-TIME, COMPUTED
028200*         ONCE IN 500-CALCULATE-STORE-METRICS AND REUSED BY ALL
028300*         THREE PERIOD PARAGRAPHS.
028400           05  WS-NOW-SECONDS             PIC S9(11) COMP.
028500*         LAST-WEEK-START CUTOFF, COMPUTED ONCE IN 405 BEFORE THE
028600*         STORE LOOP STARTS -- 430 WILL NOT ADD A ROW TO OB-TABLE
028700*         OLDER THAN THIS, SO A STORE WITH MORE THAN ONE WEEK OF
028800*         HISTORY ON THE EXTRACT CANNOT PUSH THIS WEEK'S ROWS OUT
028900*         OF THE TABLE BEHIND OLDER, OUT-OF-WINDOW ROWS.
029000           05  WS-LOAD-CUTOFF-TS          PIC X(19).
029100*         LOCAL DAY-OF-WEEK/HHMM OF THE OBSERVATION CURRENTLY
029200*         BEING WALKED IN 560-WALK-ONE-OBS.
029300           05  WS-SLICE-DOW               PIC 9(01).
029400           05  WS-SLICE-HHMM              PIC 9(04).
029500*         TRUE WHEN THE CURRENT OBSERVATION FALLS INSIDE THE
029600*         STORE'S POSTED HOURS FOR ITS LOCAL DAY (860-CHECK-
029700*         BUSINESS-HOURS SETS THIS).
029800           05  WS-SLICE-IN-HOURS-SW       PIC X(01).
029900               88  WS-SLICE-IN-HOURS          VALUE 'Y'.
030000           05  FILLER                     PIC X(02) VALUE SPACES.
030100*     REPORT ID -- SYSTEM DATE PLUS A FIXED SUFFIX, BUILT ONCE AT
030200*     005-BUILD-REPORT-ID AND CARRIED ON THE RUN-CONTROL RECORD.
030300       01  WS-REPORT-ID.
030400           05  WS-RID-TIMESTAMP        PIC X(14).
030500           05  FILLER                  PIC X(01) VALUE '-'.
030600           05  WS-RID-SUFFIX           PIC X(04) VALUE '0001'.
030700*     ----------------------------------------------------------
030800*     METRICS SUMMARY -- FOR OPS, NOT FOR THE COMPILER
030900*     ----------------------------------------------------------
031000*     THREE PERIODS ARE REPORTED FOR EVERY STORE, EACH THE SAME
031100*     WAY:
031200*       LAST HOUR -- WINDOW-START = NOW MINUS 3600 SECONDS,
031300*                    SCALED AGAINST A 60-MINUTE TOTAL
031400*       LAST DAY  -- WINDOW-START = NOW MINUS 24 HOURS,
031500*                    SCALED AGAINST A 24-HOUR TOTAL
031600*       LAST WEEK -- WINDOW-START = NOW MINUS 168 HOURS,
031700*                    SCALED AGAINST A 168-HOUR TOTAL
031800*     WHERE "NOW" IS THE NEWEST TIMESTAMP-UTC ON THE WHOLE
031900*     STATUS EXTRACT (FOUND ONCE, PARAGRAPH 100), NOT TODAY'S
032000*     SYSTEM DATE -- THE POLLING FEED CAN LAG BEHIND THE CLOCK.
032100*     WITHIN A PERIOD, ONLY OBSERVATIONS FALLING INSIDE THE
032200*     STORE'S POSTED BUSINESS HOURS COUNT (A 24X7 STORE COUNTS
032300*     ALL OF THEM); OF THOSE, THE FRACTION MARKED 'active  '
032400*     IS SCALED UP TO THE PERIOD'S FIXED TOTAL RATHER THAN
032500*     INTEGRATED AGAINST ELAPSED TIME.  A PERIOD WITH NO
032600*     QUALIFYING OBSERVATIONS AT ALL REPORTS AS FULLY DOWN.
032700*     IF THIS SUMMARY AND THE 500-SERIES PARAGRAPHS EVER
032800*     DISAGREE, THE CODE IS RIGHT AND THIS COMMENT IS STALE.
032900*     ----------------------------------------------------------
033000       PROCEDURE DIVISION.
033100*     TOP LEVEL DRIVE -- HOUSEKEEPING, OPEN THE RUN-CONTROL
033200*     RECORD, LOAD THE FIXED OFFSET TABLE, SCAN FOR THE CURRENT
033300*     TIME AND STORE LIST, THEN (IF THAT SCAN DID NOT ABEND) RUN
033400*     THE REPORT AND PROCESS EVERY STORE.  RUN-CONTROL IS ALWAYS
033500*     CLOSED OUT AT 900-FINISH-RUN WHETHER OR NOT THE RUN
033600*     ABENDED, SO THE FRONT COUNTER NEVER SEES A JOB STUCK
033700*     "RUNNING" FOREVER.
033800       000-MAIN-LINE.
033900           PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
034000*     STEP 1 -- CLEAR COUNTERS, SET THE PAGE/LINE CONTROLS, AND
034100*     STAMP THIS RUN'S REPORT ID.
034200           PERFORM 020-OPEN-RUN-CONTROL THRU 020-EXIT.
034300*     STEP 2 -- WRITE THE "RUNNING" ENTRY SO THE FRONT COUNTER
034400*     SEES A JOB IN FLIGHT BEFORE ANY REAL WORK BEGINS.
034500           PERFORM 030-INIT-TZ-TABLE THRU 030-EXIT.
034600*     STEP 3 -- LOAD THE TEN FIXED TIME-ZONE OFFSETS THIS SHOP'S
034700*     STORE FOOTPRINT HAS EVER NEEDED.
034800           PERFORM 100-FIND-CURRENT-TIME THRU 100-EXIT.
034900*     STEP 4 -- FIND THE NEWEST OBSERVATION ON THE WHOLE STATUS
035000*     EXTRACT (THIS RUN'S "NOW") AND BUILD THE DISTINCT STORE
035100*     LIST, HOURS TABLE, AND TIME ZONE TABLE.
035200           IF NOT RUN-ABENDED
035300               PERFORM 300-WRITE-REPORT-HEADER THRU 300-EXIT
035400*         STEP 5 -- OPEN THE REPORT AND WRITE ITS ONE HEADER LINE.
035500               PERFORM 400-PROCESS-ALL-STORES THRU 400-EXIT
035600*         STEP 6 -- WALK EVERY KNOWN STORE, WRITE ITS METRICS.
035700           END-IF.
035800           PERFORM 900-FINISH-RUN THRU 900-EXIT.
035900*     STEP 7 -- CLOSE OUT THE RUN-CONTROL RECORD REGARDLESS OF
036000*     WHETHER THE RUN COMPLETED OR ABENDED.
036100           MOVE +0 TO RETURN-CODE.
036200*     A ZERO RETURN CODE IS ALWAYS SET HERE -- AN ABENDED RUN IS
036300*     REPORTED THROUGH RC-STATUS-ERROR ON THE RUN-CONTROL RECORD,
036400*     NOT THROUGH THE JOB STEP CONDITION CODE.
036500           GOBACK.
036600*     ==========================================================
036700*     000-SERIES -- HOUSEKEEPING AND RUN CONTROL
036800*     ==========================================================
036900       010-HOUSEKEEPING.
037000           DISPLAY 'STRRPT -- SMON UPTIME/DOWNTIME REPORT '
037100*         ONE LINE TO THE JOB LOG SO AN OPERATOR SCANNING SPOOL
037200*         OUTPUT CAN SEE THIS STEP STARTED.
037300               'STARTING'.
037400           INITIALIZE MISC-COUNTERS.
037500*         INITIALIZE ZEROES EVERY COMP COUNTER IN THE GROUP IN ONE
037600*         STATEMENT RATHER THAN THREE SEPARATE MOVE ZERO CLAUSES.
037700           MOVE +1 TO WS-RPT-PAGE-NUMBER.
037800*         PAGE ONE OF THE REPORT.
037900*         99 FORCES A HEADER WRITE THE FIRST TIME 600-WRITE-
038000*         DETAIL-LINE'S PAGE-BREAK TEST RUNS, THE SAME TRICK
038100*         STRLOAD USES ON ITS REJECT LISTING.
038200           MOVE +99 TO WS-RPT-LINE-COUNT.
038300           PERFORM 005-BUILD-REPORT-ID THRU 005-EXIT.
038400       010-EXIT.
038500           EXIT.
038600*     THE REPORT ID IS THE SYSTEM CLOCK STAMPED DOWN TO THE
038700*     SECOND, HYPHEN, FIXED SUFFIX -- GOOD ENOUGH TO TELL TWO
038800*     RUNS ON THE SAME DAY APART.  SEE THE CHANGE LOG, SM-0052.
038900       005-BUILD-REPORT-ID.
039000*         ACCEPT ... FROM DATE/TIME IS THIS SHOP'S ONLY WAY TO
039100*         GET THE SYSTEM CLOCK -- NO INTRINSIC FUNCTION AVAILABLE
039200*         ON THIS COMPILER.
039300           ACCEPT WS-RID-TIMESTAMP FROM DATE YYYYMMDD.
039400*         DATE YYYYMMDD RETURNS A FULL 4-DIGIT YEAR ON THIS
039500*         COMPILER, UNLIKE THE OLDER 2-DIGIT ACCEPT ... FROM DATE.
039600           MOVE SPACES TO RC-CREATED-AT.
039700           ACCEPT RC-CREATED-AT (1:8) FROM DATE YYYYMMDD.
039800           ACCEPT RC-CREATED-AT (10:8) FROM TIME.
039900*         DATE AND TIME ARE ACCEPTED SEPARATELY INTO THE TWO
040000*         HALVES OF RC-CREATED-AT, WITH A ONE-BYTE GAP LEFT FOR
040100*         READABILITY -- SEE RUNCTL.CPY.
040200       005-EXIT.
040300           EXIT.
040400*     WRITES THE INITIAL "RUNNING" ENTRY -- 900-FINISH-RUN LATER
040500*     RE-OPENS THIS SAME FILE IN EXTEND MODE AND APPENDS THE
040600*     FINAL STATUS, IT DOES NOT REWRITE THIS RECORD.
040700       020-OPEN-RUN-CONTROL.
040800           OPEN OUTPUT RUN-CONTROL-FILE.
040900*         OUTPUT, NOT EXTEND -- THIS IS THE FIRST RECORD WRITTEN
041000*         TO A FRESH RUN-CONTROL FILE FOR THIS RUN.
041100           MOVE WS-REPORT-ID TO RC-REPORT-ID.
041200*         SAME REPORT ID BUILT IN 005 IS CARRIED ON THE RUN-
041300*         CONTROL RECORD SO THE TWO CAN BE MATCHED UP LATER.
041400           SET RC-STATUS-RUNNING TO TRUE.
041500           MOVE SPACES TO RC-COMPLETED-AT.
041600*         STAMP THE COMPLETION TIME REGARDLESS OF OUTCOME.
041700*         BLANK UNTIL 900-FINISH-RUN FILLS IT IN.
041800           MOVE SPACES TO RC-FILE-PATH.
041900*         BLANK UNTIL A SUCCESSFUL RUN SETS IT AT 900-FINISH-RUN.
042000           WRITE RUNCTL-RECORD.
042100           CLOSE RUN-CONTROL-FILE.
042200*         CLOSED IMMEDIATELY -- REOPENED IN EXTEND MODE AT 900-
042300*         FINISH-RUN ONCE THE RUN'S OUTCOME IS KNOWN.
042400       020-EXIT.
042500           EXIT.
042600*     ----------------------------------------------------------
042700*     STANDARD (NO-DST) UTC OFFSETS, MINUTES WEST OF UTC ARE
042800*     NEGATIVE.  LOADED BY MOVE, NOT VALUE, SEE TZOFFTAB.CPY.
042900*     ----------------------------------------------------------
043000       030-INIT-TZ-TABLE.
043100*         TEN HARD-CODED ENTRIES COVERING EVERY ZONE THE STORE
043200*         FOOTPRINT HAS EVER USED -- ADDING AN ELEVENTH MEANS
043300*         RAISING TZ-OFFSET-TABLE'S OCCURS COUNT IN TZOFFTAB.CPY
043400*         AS WELL AS ADDING A MOVE PAIR HERE.
043500           MOVE 'America/Chicago'   TO TZO-ZONE-NAME (1).
043600*         CENTRAL -- THE HOME REGION AND THE SHOP'S CHOSEN
043700*         DEFAULT ZONE.
043800           MOVE -360                TO TZO-OFFSET-MINUTES (1).
043900           MOVE 'America/New_York'  TO TZO-ZONE-NAME (2).
044000*         EASTERN.
044100           MOVE -300                TO TZO-OFFSET-MINUTES (2).
044200           MOVE 'America/Denver'    TO TZO-ZONE-NAME (3).
044300*         MOUNTAIN (OBSERVES DST).
044400           MOVE -420                TO TZO-OFFSET-MINUTES (3).
044500           MOVE 'America/Los_Angeles' TO TZO-ZONE-NAME (4).
044600*         PACIFIC.
044700           MOVE -480                TO TZO-OFFSET-MINUTES (4).
044800*         ARIZONA GETS ITS OWN ROW -- SEE CHANGE LOG SM-0052,
044900*         IT DOES NOT OBSERVE DST SO IT CANNOT SHARE DENVER'S.
045000           MOVE 'America/Phoenix'   TO TZO-ZONE-NAME (5).
045100           MOVE -420                TO TZO-OFFSET-MINUTES (5).
045200           MOVE 'America/Anchorage' TO TZO-ZONE-NAME (6).
045300*         ALASKA.
045400           MOVE -540                TO TZO-OFFSET-MINUTES (6).
045500           MOVE 'Pacific/Honolulu'  TO TZO-ZONE-NAME (7).
045600*         HAWAII (NO DST).
045700           MOVE -600                TO TZO-OFFSET-MINUTES (7).
045800           MOVE 'America/Indiana/Indianapolis'
045900*         MOST OF INDIANA RUNS EASTERN TIME BUT DID NOT ALWAYS
046000*         OBSERVE DST -- KEPT AS ITS OWN ROW RATHER THAN
046100*         SHARING NEW_YORK'S.
046200               TO TZO-ZONE-NAME (8).
046300           MOVE -300                TO TZO-OFFSET-MINUTES (8).
046400           MOVE 'UTC'                TO TZO-ZONE-NAME (9).
046500*         PLAIN UTC, FOR ANY FEED THAT REPORTS IT LITERALLY.
046600           MOVE +0                  TO TZO-OFFSET-MINUTES (9).
046700           MOVE 'Etc/UTC'            TO TZO-ZONE-NAME (10).
046800*         SOME UPSTREAM SYSTEMS SPELL UTC THIS WAY INSTEAD --
046900*         BOTH SPELLINGS ARE CARRIED SO NEITHER LOOKS LIKE A
047000*         TYPO ON THE FEED.
047100           MOVE +0                  TO TZO-OFFSET-MINUTES (10).
047200       030-EXIT.
047300           EXIT.
047400*     ==========================================================
047500*     100-SERIES -- FIND THE CURRENT TIME AND KNOWN STORES
047600*     ----------------------------------------------------------
047700*     THIS PASS SCANS THE WHOLE SORTED STATUS EXTRACT ONCE, KEEPS
047800*     THE HIGHEST TIMESTAMP-UTC SEEN (THAT IS THE REPORT'S
047900*     "NOW"), AND BUILDS THE DISTINCT STORE-ID LIST.  BECAUSE
048000*     THE EXTRACT IS SORTED BY STORE-ID/TIMESTAMP, A NEW STORE ID
048100*     APPEARS ONLY WHEN IT DIFFERS FROM THE PRIOR RECORD.
048200*     ==========================================================
048300       100-FIND-CURRENT-TIME.
048400           OPEN INPUT STATUS-EXTRACT, HOURS-EXTRACT,
048500*         ALL THREE INPUT EXTRACTS ARE OPENED HERE, BUT ONLY
048600*         STATUS-EXTRACT IS READ IN THIS PASS -- THE OTHER TWO
048700*         ARE HELD OPEN UNTIL 150/170 LOAD THEM IN FULL.
048800               TZONE-EXTRACT.
048900*         LOW-VALUES SORTS BELOW ANY REAL TIMESTAMP, SO THE FIRST
049000*         REAL ROW ALWAYS WINS THE FIRST COMPARE IN 110.
049100           MOVE LOW-VALUES TO TM-CURRENT-TIME.
049200           MOVE SPACES TO WS-CURRENT-STORE-ID.
049300*         SPACES NEVER MATCHES A REAL STORE ID, SO THE FIRST ROW
049400*         READ ALWAYS TRIPS THE STORE-ID-CHANGED TEST IN 110.
049500           READ STATUS-EXTRACT
049600*         PRIMED READ -- SEE THE USUAL READ-AHEAD PATTERN.
049700               AT END SET STATUS-EOF TO TRUE
049800           END-READ.
049900           PERFORM 110-SCAN-STATUS-ROW THRU 110-EXIT
050000*         READS THE WHOLE SORTED EXTRACT ONE PASS THROUGH.
050100               UNTIL STATUS-EOF.
050200           CLOSE STATUS-EXTRACT.
050300*         REOPENED PER-STORE FURTHER DOWN AT 410-PROCESS-ONE-
050400*         STORE FOR THE SECOND PASS.
050500*         AN EMPTY EXTRACT MEANS THERE IS NOTHING TO REPORT --
050600*         NO "NOW", NO STORES, NO POINT OPENING REPORT-OUT AT
050700*         ALL.  900-FINISH-RUN LOGS THIS AS AN ERROR RUN.
050800           IF NOT SOME-OBS-SEEN
050900               DISPLAY 'STRRPT -- NO STORE STATUS OBSERVATIONS, '
051000                   'RUN ABORTED'
051100               SET RUN-ABENDED TO TRUE
051200               GO TO 100-EXIT
051300           END-IF.
051400           PERFORM 150-LOAD-HOURS-TABLE THRU 150-EXIT.
051500           PERFORM 170-LOAD-TZONE-TABLE THRU 170-EXIT.
051600*         SOME-OBS-SEEN BEING TRUE BUT SOME-STORE-SEEN BEING
051700*         FALSE WOULD ONLY HAPPEN IF EVERY ROW OVERFLOWED THE
051800*         STORE TABLE (120-ADD-STORE-ROW) -- BELT AND SUSPENDERS
051900*         ALONGSIDE THE TABLE-FULL DISPLAY THAT PARAGRAPH ISSUES.
052000           IF NOT SOME-STORE-SEEN
052100               DISPLAY 'STRRPT -- NO STORES ON THE STATUS '
052200                   'EXTRACT, RUN ABORTED'
052300               SET RUN-ABENDED TO TRUE
052400           END-IF.
052500       100-EXIT.
052600           EXIT.
052700*     ONE STATUS ROW: TRACK THE NEWEST TIMESTAMP, AND ADD A NEW
052800*     STORE TABLE ENTRY WHEN THE STORE ID CHANGES FROM THE PRIOR
052900*     ROW.
053000       110-SCAN-STATUS-ROW.
053100           SET SOME-OBS-SEEN TO TRUE.
053200*         MARKS THAT THE STATUS EXTRACT WAS NOT EMPTY -- CHECKED
053300*         BACK IN 100 ONCE THIS SCAN FINISHES.
053400           IF SS-TIMESTAMP-UTC > TM-CURRENT-TIME
053500*         ALPHANUMERIC COMPARE WORKS SINCE EVERY TIMESTAMP ON THE
053600*         EXTRACT IS THE SAME FIXED-WIDTH YYYY-MM-DD HH:MM:SS
053700*         FORMAT.
053800               MOVE SS-TIMESTAMP-UTC TO TM-CURRENT-TIME
053900           END-IF.
054000           IF SS-STORE-ID NOT = WS-CURRENT-STORE-ID
054100*         SORT ORDER MEANS A CHANGED STORE ID IS A NEW STORE, NOT
054200*         A STORE SEEN EARLIER IN THE EXTRACT REAPPEARING.
054300               MOVE SS-STORE-ID TO WS-CURRENT-STORE-ID
054400               PERFORM 120-ADD-STORE-ROW THRU 120-EXIT
054500           END-IF.
054600           READ STATUS-EXTRACT
054700               AT END SET STATUS-EOF TO TRUE
054800           END-READ.
054900       110-EXIT.
055000           EXIT.
055100*     A CAP OVERRUN IS LOGGED AND THE STORE SILENTLY SKIPPED FOR
055200*     THE REST OF THE RUN RATHER THAN ABENDING THE JOB -- SEE
055300*     STRTABS.CPY, SM-0044.
055400       120-ADD-STORE-ROW.
055500           IF STR-STORE-COUNT >= STR-MAX-STORES
055600*         CAP OVERRUN -- SEE STRTABS.CPY, SM-0044 -- LOGGED AND
055700*         SKIPPED RATHER THAN ABENDING THE JOB.
055800               SET STR-STORE-TABLE-FULL TO TRUE
055900               DISPLAY 'STRRPT -- STORE TABLE FULL AT '
056000                   STR-MAX-STORES ' ENTRIES, STORE SKIPPED'
056100               GO TO 120-EXIT
056200           END-IF.
056300           SET SOME-STORE-SEEN TO TRUE.
056400*         MARKS THAT AT LEAST ONE STORE WAS SUCCESSFULLY ADDED
056500*         TO THE STORE TABLE -- CHECKED BACK IN 100.
056600           ADD +1 TO STR-STORE-COUNT.
056700           SET STR-IDX TO STR-STORE-COUNT.
056800           MOVE SS-STORE-ID TO SR-STORE-ID (STR-IDX).
056900           PERFORM 121-SET-DEFAULT-TZ-OFFSET THRU 121-EXIT.
057000*         24X7 IS THE INITIAL ASSUMPTION UNTIL 165-MARK-24X7-
057100*         STORES FINDS OTHERWISE FURTHER DOWN THIS SAME PASS.
057200           MOVE 'N' TO SR-OPEN-24-SW (STR-IDX).
057300*         PROVISIONALLY NOT-24X7 UNTIL 165-MARK-24X7-STORES
057400*         CHECKS THE HOURS TABLE FOR THIS STORE, LATER IN THE
057500*         SAME PASS.
057600       120-EXIT.
057700           EXIT.
057800*     EVERY STORE STARTS OUT ON TZ-DEFAULT-ZONE-NAME (SEE
057900*     TZOFFTAB.CPY) UNTIL 190-RESOLVE-STORE-OFFSET, LATER IN THIS
058000*     PASS, OVERWRITES IT WITH WHATEVER THE TIME ZONE EXTRACT
058100*     ACTUALLY SAYS FOR THE STORE.  -360 IS CARRIED AS A BELT-
058200*     AND-SUSPENDERS FALLBACK IN CASE THE DEFAULT ZONE NAME EVER
058300*     FALLS OUT OF THE OFFSET TABLE.
058400       121-SET-DEFAULT-TZ-OFFSET.
058500           MOVE -360 TO SR-TZ-OFFSET-MIN (STR-IDX).
058600*         PROVISIONAL DEFAULT -- OVERWRITTEN BELOW IF THE
058700*         DEFAULT ZONE NAME RESOLVES AGAINST THE OFFSET TABLE.
058800           SET WS-LOOKUP-FOUND-SW TO 'N'.
058900*         LOOKUP FLAG RESET BEFORE THE LINEAR SEARCH BELOW.
059000           PERFORM 122-MATCH-DEFAULT-ZONE THRU 122-EXIT
059100*         SEARCHES THE FIXED OFFSET TABLE FOR TZ-DEFAULT-ZONE-
059200*         NAME, THE SAME WAY 190-RESOLVE-STORE-OFFSET SEARCHES
059300*         IT FOR A STORE'S OWN ZONE STRING.
059400               VARYING TZ-OFF-IDX FROM 1 BY 1
059500               UNTIL TZ-OFF-IDX > TZ-OFFSET-COUNT
059600               OR WS-LOOKUP-FOUND.
059700       121-EXIT.
059800           EXIT.
059900*     LINEAR SEARCH OF THE OFFSET TABLE FOR TZ-DEFAULT-ZONE-NAME
060000*     -- SAME SHAPE AS 193-MATCH-OFFSET-ENTRY BELOW, KEPT AS ITS
060100*     OWN PARAGRAPH SINCE IT COMPARES AGAINST A DIFFERENT FIELD
060200*     (THE DEFAULT NAME, NOT A PER-STORE ONE).
060300       122-MATCH-DEFAULT-ZONE.
060400           IF TZO-ZONE-NAME (TZ-OFF-IDX) = TZ-DEFAULT-ZONE-NAME
060500*         SAME LINEAR-SEARCH SHAPE AS 122-MATCH-DEFAULT-ZONE,
060600*         COMPARING AGAINST THE STORE'S OWN ZONE STRING INSTEAD
060700*         OF THE DEFAULT NAME.
060800*         MATCH FOUND -- COPY THE OFFSET AND STOP THE SEARCH.
060900               MOVE TZO-OFFSET-MINUTES (TZ-OFF-IDX)
061000                   TO SR-TZ-OFFSET-MIN (STR-IDX)
061100               SET WS-LOOKUP-FOUND-SW TO 'Y'
061200           END-IF.
061300       122-EXIT.
061400           EXIT.
061500*     ----------------------------------------------------------
061600*     150-SERIES -- BUSINESS HOURS TABLE.  A STORE ID THAT NEVER
061700*     APPEARS ON THE HOURS FEED IS TREATED AS OPEN 24 HOURS A
061800*     DAY, SEVEN DAYS A WEEK (SEE CHANGE LOG SM-0033).
061900*     ----------------------------------------------------------
062000       150-LOAD-HOURS-TABLE.
062100           READ HOURS-EXTRACT
062200*         PRIMED READ BEFORE THE PERFORM ... UNTIL LOOP -- THE
062300*         USUAL COBOL READ-AHEAD PATTERN.
062400               AT END SET HOURS-EOF TO TRUE
062500           END-READ.
062600           PERFORM 160-ADD-HOURS-ROW THRU 160-EXIT
062700               UNTIL HOURS-EOF.
062800           CLOSE HOURS-EXTRACT.
062900*         ONCE THE WHOLE HOURS TABLE IS LOADED, CHECK EVERY KNOWN
063000*         STORE AGAINST IT -- A STORE ID THAT NEVER MATCHES ANY
063100*         HOURS ROW GETS FLAGGED 24X7.
063200           PERFORM 165-MARK-24X7-STORES THRU 165-EXIT
063300*         ONE STORE TABLE ENTRY AT A TIME -- SEE 166 FOR THE
063400*         ACTUAL HOURS-TABLE SEARCH.
063500               VARYING STR-IDX FROM 1 BY 1
063600               UNTIL STR-IDX > STR-STORE-COUNT.
063700       150-EXIT.
063800           EXIT.
063900*     A MISSING OR MALFORMED START TIME DEFAULTS TO 00:00, A
064000*     MALFORMED END TIME TO 23:59 -- SEE PARAGRAPHS 800/870
064100*     BELOW, AND STRLOAD PARAGRAPH 220 WHERE THESE ROWS
064200*     ARE LOADED AS-IS RATHER THAN REJECTED.
064300       160-ADD-HOURS-ROW.
064400           IF BH-ROW-COUNT >= BH-MAX-ROWS
064500*         CAP OVERRUN -- SEE STRTABS.CPY, SM-0044.
064600               SET BH-TABLE-FULL TO TRUE
064700               DISPLAY 'STRRPT -- HOURS TABLE FULL AT '
064800                   BH-MAX-ROWS ' ROWS, ROW SKIPPED'
064900               GO TO 160-EXIT
065000           END-IF.
065100           ADD +1 TO BH-ROW-COUNT.
065200           SET BH-IDX TO BH-ROW-COUNT.
065300           MOVE BH-STORE-ID     TO BHT-STORE-ID (BH-IDX).
065400           MOVE BH-DAY-OF-WEEK  TO BHT-DAY-OF-WEEK (BH-IDX).
065500*         START TIME: KEEP ONLY THE HH AND MM SUBSTRINGS, MOVED
065600*         SEPARATELY SINCE BH-START-TIME-LOCAL CARRIES A COLON
065700*         BETWEEN THEM THAT BHT-START-HHMM HAS NO ROOM FOR.
065800           IF BH-START-TIME-LOCAL (1:2) NOT NUMERIC
065900               OR BH-START-TIME-LOCAL (4:2) NOT NUMERIC
066000                   MOVE 0000 TO BHT-START-HHMM (BH-IDX)
066100           ELSE
066200               MOVE BH-START-TIME-LOCAL (1:2)
066300                   TO BHT-START-HHMM (BH-IDX) (1:2)
066400               MOVE BH-START-TIME-LOCAL (4:2)
066500                   TO BHT-START-HHMM (BH-IDX) (3:2)
066600           END-IF.
066700*         END TIME, SAME TREATMENT.
066800           IF BH-END-TIME-LOCAL (1:2) NOT NUMERIC
066900               OR BH-END-TIME-LOCAL (4:2) NOT NUMERIC
067000                   MOVE 2359 TO BHT-END-HHMM (BH-IDX)
067100           ELSE
067200               MOVE BH-END-TIME-LOCAL (1:2)
067300                   TO BHT-END-HHMM (BH-IDX) (1:2)
067400               MOVE BH-END-TIME-LOCAL (4:2)
067500                   TO BHT-END-HHMM (BH-IDX) (3:2)
067600           END-IF.
067700           READ HOURS-EXTRACT
067800               AT END SET HOURS-EOF TO TRUE
067900           END-READ.
068000       160-EXIT.
068100           EXIT.
068200*     ONE STORE TABLE ENTRY AT A TIME -- SEE 166 BELOW FOR THE
068300*     ACTUAL SEARCH.
068400       165-MARK-24X7-STORES.
068500           SET WS-LOOKUP-FOUND-SW TO 'N'.
068600           PERFORM 166-CHECK-STORE-HAS-HOURS THRU 166-EXIT
068700               VARYING BH-IDX FROM 1 BY 1
068800               UNTIL BH-IDX > BH-ROW-COUNT
068900               OR WS-LOOKUP-FOUND.
069000           IF NOT WS-LOOKUP-FOUND
069100*         NO HOURS ROW MATCHED THIS STORE AT ALL -- FLAG IT
069200*         24X7 (CHANGE LOG SM-0033).
069300               SET SR-OPEN-24X7 (STR-IDX) TO TRUE
069400           END-IF.
069500       165-EXIT.
069600           EXIT.
069700*     LINEAR SEARCH OF THE HOURS TABLE FOR ANY ROW BELONGING TO
069800*     THE CURRENT STORE -- ONE MATCH IS ENOUGH, THE DAY OF WEEK
069900*     DOES NOT MATTER HERE.
070000       166-CHECK-STORE-HAS-HOURS.
070100           IF BHT-STORE-ID (BH-IDX) = SR-STORE-ID (STR-IDX)
070200*         ONE MATCH IS ENOUGH -- THE DAY OF WEEK DOES NOT
070300*         MATTER FOR THIS TEST, ONLY WHETHER THE STORE HAS ANY
070400*         HOURS ROW AT ALL.
070500               SET WS-LOOKUP-FOUND-SW TO 'Y'
070600           END-IF.
070700       166-EXIT.
070800           EXIT.
070900*     ----------------------------------------------------------
071000*     170-SERIES -- TIME ZONE TABLE.  A STORE ID NOT ON THIS
071100*     FEED, OR WHOSE ZONE STRING IS NOT IN TZOFFTAB, DEFAULTS TO
071200*     AMERICA/CHICAGO (SEE CHANGE LOG SM-0058).
071300*     ----------------------------------------------------------
071400       170-LOAD-TZONE-TABLE.
071500           READ TZONE-EXTRACT
071600*         PRIMED READ, SAME PATTERN AS THE OTHER TWO EXTRACTS.
071700               AT END SET TZONE-EOF TO TRUE
071800           END-READ.
071900           PERFORM 180-ADD-TZONE-ROW THRU 180-EXIT
072000               UNTIL TZONE-EOF.
072100           CLOSE TZONE-EXTRACT.
072200*         ONCE THE WHOLE TIME ZONE TABLE IS LOADED, RESOLVE EVERY
072300*         KNOWN STORE'S OFFSET AGAINST IT.
072400           PERFORM 190-RESOLVE-STORE-OFFSET THRU 190-EXIT
072500*         ONE STORE TABLE ENTRY AT A TIME -- SEE 191/192/193
072600*         FOR THE ACTUAL SEARCH.
072700               VARYING STR-IDX FROM 1 BY 1
072800               UNTIL STR-IDX > STR-STORE-COUNT.
072900       170-EXIT.
073000           EXIT.
073100*     ONE TIME ZONE ROW GOES STRAIGHT INTO TZS-TABLE -- NO EDIT
073200*     BEYOND THE CAP CHECK, STRLOAD ALREADY VALIDATED THE ROW.
073300       180-ADD-TZONE-ROW.
073400           IF TZ-ROW-COUNT >= TZ-MAX-ROWS
073500*         CAP OVERRUN -- SEE STRTABS.CPY, SM-0044.
073600               SET TZ-TABLE-FULL TO TRUE
073700               DISPLAY 'STRRPT -- TZONE TABLE FULL AT '
073800                   TZ-MAX-ROWS ' ROWS, ROW SKIPPED'
073900               GO TO 180-EXIT
074000           END-IF.
074100           ADD +1 TO TZ-ROW-COUNT.
074200           SET TZS-IDX TO TZ-ROW-COUNT.
074300           MOVE TZ-STORE-ID     TO TZST-STORE-ID (TZS-IDX).
074400           MOVE TZ-TIMEZONE-STR TO TZST-ZONE-NAME (TZS-IDX).
074500           READ TZONE-EXTRACT
074600               AT END SET TZONE-EOF TO TRUE
074700           END-READ.
074800       180-EXIT.
074900           EXIT.
075000*     ONE STORE TABLE ENTRY AT A TIME -- SEE 191 BELOW FOR THE
075100*     ACTUAL SEARCH OF TZS-TABLE.
075200       190-RESOLVE-STORE-OFFSET.
075300           SET WS-LOOKUP-FOUND-SW TO 'N'.
075400           PERFORM 191-FIND-STORE-ZONE THRU 191-EXIT
075500               VARYING TZS-IDX FROM 1 BY 1
075600               UNTIL TZS-IDX > TZ-ROW-COUNT
075700               OR WS-LOOKUP-FOUND.
075800       190-EXIT.
075900           EXIT.
076000*     A MATCHING STORE ID ON THE TIME ZONE TABLE TRIGGERS THE
076100*     OFFSET LOOKUP AT 192 -- IF THE STORE HAS NO ROW AT ALL, THE
076200*     121-ASSIGNED DEFAULT OFFSET FROM PASS 1 IS LEFT STANDING.
076300       191-FIND-STORE-ZONE.
076400           IF TZST-STORE-ID (TZS-IDX) = SR-STORE-ID (STR-IDX)
076500*         MATCH ON STORE ID -- LOOK UP THIS STORE'S ZONE STRING
076600*         IN THE FIXED OFFSET TABLE.
076700               SET WS-LOOKUP-FOUND-SW TO 'Y'
076800               PERFORM 192-LOOKUP-OFFSET THRU 192-EXIT
076900           END-IF.
077000       191-EXIT.
077100           EXIT.
077200*     LOOKS UP THE STORE'S ZONE STRING IN THE FIXED OFFSET TABLE
077300*     -- IF THE STRING IS NOT FOUND THERE EITHER (A TYPO ON THE
077400*     FEED, SM-0058), THE OFFSET IS LEFT AT WHATEVER 121 SET IT
077500*     TO, SO THE STORE STILL GETS A REASONABLE DEFAULT INSTEAD
077600*     OF AN ABEND.
077700       192-LOOKUP-OFFSET.
077800           SET WS-LOOKUP-IDX TO 1.
077900*         RESERVED FOR A FUTURE INDEXED-SEARCH REWRITE -- THE
078000*         SEARCH ITSELF STILL USES TZ-OFF-IDX BELOW.
078100           SET WS-LOOKUP-FOUND-SW TO 'N'.
078200           PERFORM 193-MATCH-OFFSET-ENTRY THRU 193-EXIT
078300               VARYING TZ-OFF-IDX FROM 1 BY 1
078400               UNTIL TZ-OFF-IDX > TZ-OFFSET-COUNT
078500               OR WS-LOOKUP-FOUND.
078600           IF WS-LOOKUP-FOUND
078700*         A MATCH COPIES THE OFFSET OUT -- NO MATCH LEAVES THE
078800*         121-ASSIGNED DEFAULT STANDING (CHANGE LOG SM-0058).
078900               MOVE TZO-OFFSET-MINUTES (TZ-OFF-IDX)
079000                   TO SR-TZ-OFFSET-MIN (STR-IDX)
079100           END-IF.
079200       192-EXIT.
079300           EXIT.
079400*     LINEAR SEARCH OF THE OFFSET TABLE FOR THE STORE'S ZONE
079500*     STRING.
079600       193-MATCH-OFFSET-ENTRY.
079700           IF TZO-ZONE-NAME (TZ-OFF-IDX) =
079800                   TZST-ZONE-NAME (TZS-IDX)
079900               SET WS-LOOKUP-FOUND-SW TO 'Y'
080000           END-IF.
080100       193-EXIT.
080200           EXIT.
080300*     ==========================================================
080400*     300-SERIES -- REPORT HEADER
080500*     ==========================================================
080600*     RD-HEADER-LINE (RPTDTL.CPY) CARRIES THE COLUMN CAPTIONS --
080700*     THIS PARAGRAPH ONLY OPENS THE FILE AND WRITES IT ONCE.
080800       300-WRITE-REPORT-HEADER.
080900           OPEN OUTPUT REPORT-OUT.
081000*         FIRST TOUCH OF REPORT-OUT -- NOTHING IS WRITTEN TO IT
081100*         UNTIL PASS 1 CONFIRMS THE RUN IS NOT GOING TO ABEND.
081200           WRITE REPORT-OUT-REC FROM RD-HEADER-LINE
081300*         TOP-OF-FORM ADVANCES TO A FRESH PAGE ON THE PRINTER --
081400*         SEE SPECIAL-NAMES, C01 IS TOP-OF-FORM.
081500               AFTER ADVANCING TOP-OF-FORM.
081600       300-EXIT.
081700           EXIT.
081800*     ==========================================================
081900*     400-SERIES -- PROCESS EACH KNOWN STORE
082000*     ----------------------------------------------------------
082100*     RE-READS THE SORTED STATUS EXTRACT AND, FOR EACH STORE IN
082200*     THE STORE TABLE BUILT ABOVE, LOADS ITS OBSERVATIONS INTO
082300*     OB-TABLE (THE EXTRACT IS SORTED BY STORE-ID SO A STORE'S
082400*     ROWS ARE CONTIGUOUS), THEN CALCULATES AND WRITES ITS
082500*     METRICS LINE.
082600*     ==========================================================
082700       400-PROCESS-ALL-STORES.
082800           PERFORM 405-COMPUTE-LOAD-CUTOFF THRU 405-EXIT.
082900           PERFORM 410-PROCESS-ONE-STORE THRU 410-EXIT
083000*         ONE PASS THROUGH THE STORE TABLE BUILT IN PASS 1.
083100               VARYING STR-IDX FROM 1 BY 1
083200               UNTIL STR-IDX > STR-STORE-COUNT.
083300           CLOSE REPORT-OUT.
083400       400-EXIT.
083500           EXIT.
083600*     TM-CURRENT-TIME (THE NEWEST OBSERVATION ON THE EXTRACT) IS
083700*     FIXED BY THE TIME PASS 1 FINISHES, SO THE LAST-WEEK CUTOFF
083800*     IS THE SAME FOR EVERY STORE AND ONLY NEEDS COMPUTING ONCE,
083900*     BEFORE THE STORE LOOP RATHER THAN INSIDE 500 (WHICH RUNS
084000*     PER STORE, AFTER 430 HAS ALREADY LOADED THAT STORE'S ROWS).
084100       405-COMPUTE-LOAD-CUTOFF.
084200           PERFORM 800-TS-TO-SECONDS THRU 800-EXIT.
084300           COMPUTE TM-SECS-OF-DAY =
084400               TM-TOTAL-SECONDS - (7 * 24 * 3600).
084500*         SAME SEVEN-DAY BACKUP AS 530-CALCULATE-WEEK, RUN HERE
084600*         AGAINST TM-CURRENT-TIME DIRECTLY SINCE WS-NOW-SECONDS
084700*         IS NOT SET UNTIL 500 RUNS FOR THE FIRST STORE.
084800           PERFORM 840-SECONDS-TO-TS THRU 840-EXIT.
084900           MOVE TM-LOCAL-TIMESTAMP TO WS-LOAD-CUTOFF-TS.
085000       405-EXIT.
085100           EXIT.
085200*     RE-OPENS STATUS-EXTRACT FROM THE TOP FOR EVERY STORE --
085300*     WASTEFUL COMPARED TO KEEPING ONE FILE POSITION ACROSS
085400*     STORES, BUT SIMPLE AND CORRECT, AND THE EXTRACT IS NEVER
085500*     BIG ENOUGH FOR THE RE-SCAN COST TO MATTER (SEE THE HEADER
085600*     NOTE ON THE TWO-PASS DESIGN).
085700       410-PROCESS-ONE-STORE.
085800           MOVE SR-STORE-ID (STR-IDX)
085900*         COPY THIS STORE'S KEY AND RESOLVED ATTRIBUTES OUT OF
086000*         THE STORE TABLE ONCE, SO THE 550/560/850/860 CHAIN
086100*         BELOW NEVER HAS TO INDEX BACK INTO IT.
086200               TO WS-CURRENT-STORE-ID.
086300           MOVE SR-TZ-OFFSET-MIN (STR-IDX) TO WS-STORE-TZ-OFFSET.
086400           MOVE SR-OPEN-24-SW (STR-IDX)
086500               TO WS-STORE-OPEN-24X7-SW.
086600           MOVE 0 TO OB-ROW-COUNT.
086700*         CLEAR THE PER-STORE OBSERVATION TABLE BEFORE LOADING
086800*         THIS STORE'S ROWS INTO IT.
086900           OPEN INPUT STATUS-EXTRACT.
087000*         REOPENED FROM THE TOP FOR EVERY STORE -- SEE THE
087100*         PARAGRAPH BANNER ABOVE FOR WHY THIS IS ACCEPTABLE HERE.
087200           READ STATUS-EXTRACT
087300               AT END SET STATUS-EOF TO TRUE
087400           END-READ.
087500*         SKIP FORWARD PAST ANY EARLIER STORES' ROWS...
087600           PERFORM 420-SKIP-TO-STORE THRU 420-EXIT
087700*         READS FORWARD PAST ANY EARLIER STORES' ROWS UNTIL
087800*         THIS STORE'S ID IS REACHED OR EOF.
087900               UNTIL STATUS-EOF
088000               OR SS-STORE-ID = WS-CURRENT-STORE-ID.
088100*         ...THEN LOAD EVERY ROW BELONGING TO THIS STORE.
088200           PERFORM 430-LOAD-STORE-OBS THRU 430-EXIT
088300*         LOADS EVERY CONTIGUOUS ROW BELONGING TO THIS STORE --
088400*         THE EXTRACT IS SORTED BY STORE ID SO THIS STOPS AS
088500*         SOON AS THE STORE ID CHANGES.
088600               UNTIL STATUS-EOF
088700               OR SS-STORE-ID NOT = WS-CURRENT-STORE-ID.
088800           CLOSE STATUS-EXTRACT.
088900*         RESET FOR THE NEXT STORE'S OPEN/READ CYCLE.
089000           MOVE 'N' TO WS-STATUS-EOF-SW.
089100*         RESET THE SWITCH RAISED BY THIS STORE'S READS SO THE
089200*         NEXT STORE'S OPEN/READ CYCLE STARTS CLEAN.
089300*         A STORE WITH ZERO OBSERVATIONS ON THE EXTRACT (SHOULD
089400*         NOT HAPPEN SINCE THE STORE CAME FROM THIS SAME
089500*         EXTRACT, BUT CHEAP TO GUARD) IS SIMPLY SKIPPED -- NO
089600*         METRICS LINE, NOT COUNTED IN WS-STORES-REPORTED.
089700           IF OB-ROW-COUNT > 0
089800*         A STORE WITH NO ROWS AT ALL IS SKIPPED -- SEE THE
089900*         PARAGRAPH BANNER ABOVE.
090000               PERFORM 500-CALCULATE-STORE-METRICS THRU 500-EXIT
090100               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
090200               ADD +1 TO WS-STORES-REPORTED
090300           END-IF.
090400       410-EXIT.
090500           EXIT.
090600*     READS FORWARD ONE ROW AT A TIME UNTIL THE CONTROLLING
090700*     PERFORM ... UNTIL IN 410 SEES THE TARGET STORE ID OR EOF.
090800       420-SKIP-TO-STORE.
090900           READ STATUS-EXTRACT
091000               AT END SET STATUS-EOF TO TRUE
091100           END-READ.
091200       420-EXIT.
091300           EXIT.
091400*     LOADS ONE OBSERVATION INTO OB-TABLE AND READS THE NEXT ROW
091500*     -- THE CONTROLLING PERFORM ... UNTIL IN 410 STOPS THIS AS
091600*     SOON AS THE STORE ID CHANGES OR EOF HITS.  A ROW OLDER THAN
091700*     WS-LOAD-CUTOFF-TS (SET ONCE IN 405, BEFORE THE STORE LOOP)
091800*     IS SKIPPED WITHOUT COUNTING AGAINST OB-MAX-ROWS -- STRTABS.
091900*     CPY DOCUMENTS OB-TABLE AS HOLDING LAST-WEEK-OR-NEWER ROWS
092000*     ONLY, SO A STORE WITH MORE THAN A WEEK OF HISTORY ON THE
092100*     EXTRACT MUST NOT BE ALLOWED TO FILL THE TABLE WITH ITS
092200*     OLDEST ROWS AHEAD OF THE ONES THIS WEEK'S METRICS NEED.
092300       430-LOAD-STORE-OBS.
092400           IF SS-TIMESTAMP-UTC < WS-LOAD-CUTOFF-TS
092500*         OUT OF THE ONE-WEEK WINDOW -- READ PAST IT WITHOUT
092600*         TAKING A TABLE SLOT.
092700               GO TO 430-READ-NEXT
092800           END-IF.
092900           IF OB-ROW-COUNT >= OB-MAX-ROWS
093000*         CAP OVERRUN -- SEE STRTABS.CPY, SM-0044 -- LOGS THE
093100*         OFFENDING STORE ID SO OPS CAN TELL WHICH STORE IS
093200*         AFFECTED.  THE CUTOFF TEST ABOVE MEANS EVERY ROW STILL
093300*         REACHING THIS CHECK IS INSIDE THE ONE-WEEK WINDOW, SO
093400*         AN OVERRUN HERE IS A GENUINE HIGH-VOLUME STORE, NOT
093500*         STALE HISTORY CROWDING OUT CURRENT ROWS.
093600               SET OB-TABLE-FULL TO TRUE
093700               DISPLAY 'STRRPT -- OBSERVATION TABLE FULL AT '
093800                   OB-MAX-ROWS ' ROWS FOR STORE '
093900                   WS-CURRENT-STORE-ID
094000               GO TO 430-EXIT
094100           END-IF.
094200           ADD +1 TO OB-ROW-COUNT.
094300           SET OB-IDX TO OB-ROW-COUNT.
094400           MOVE SS-TIMESTAMP-UTC TO OBT-TIMESTAMP-UTC (OB-IDX).
094500           MOVE SS-STATUS        TO OBT-STATUS (OB-IDX).
094600       430-READ-NEXT.
094700           READ STATUS-EXTRACT
094800               AT END SET STATUS-EOF TO TRUE
094900           END-READ.
095000       430-EXIT.
095100           EXIT.
095200*     ==========================================================
095300*     500-SERIES -- METRICS CALCULATION
095400*     ----------------------------------------------------------
095500*     FOR EACH OF THE THREE PERIODS, COUNT THE STORE'S
095600*     OBSERVATIONS THAT FALL INSIDE BUSINESS HOURS OVER THE
095700*     PERIOD (OR ALL OF THEM, FOR A 24X7 STORE), THEN SCALE THE
095800*     OBSERVED ACTIVE FRACTION UP TO THE PERIOD'S FIXED TOTAL.  A
095900*     PERIOD WITH NO QUALIFYING OBSERVATIONS AT ALL COMES BACK
096000*     ALL-DOWN RATHER THAN ZERO/ZERO (SEE CHANGE LOG SM-0049).
096100*     ==========================================================
096200       500-CALCULATE-STORE-METRICS.
096300*         TM-CURRENT-TIME (THE NEWEST OBSERVATION ON THE WHOLE
096400*         STATUS EXTRACT, FOUND BACK IN 100) IS TURNED INTO A
096500*         SECOND COUNT ONCE HERE SO EACH PERIOD PARAGRAPH BELOW
096600*         CAN JUST SUBTRACT ITS PERIOD LENGTH FROM IT.
096700           PERFORM 800-TS-TO-SECONDS THRU 800-EXIT.
096800*         CONVERT "NOW" TO A SECOND COUNT ONCE PER STORE -- ALL
096900*         THREE PERIOD PARAGRAPHS BELOW SHARE THIS SAME VALUE.
097000           MOVE TM-TOTAL-SECONDS TO WS-NOW-SECONDS.
097100           PERFORM 510-CALCULATE-HOUR THRU 510-EXIT.
097200           PERFORM 520-CALCULATE-DAY  THRU 520-EXIT.
097300           PERFORM 530-CALCULATE-WEEK THRU 530-EXIT.
097400       500-EXIT.
097500           EXIT.
097600*     LAST HOUR: NOW MINUS 3600 SECONDS.
097700       510-CALCULATE-HOUR.
097800           COMPUTE TM-SECS-OF-DAY = WS-NOW-SECONDS - 3600.
097900*         BACK UP ONE HOUR (3600 SECONDS) FROM NOW.
098000           PERFORM 840-SECONDS-TO-TS THRU 840-EXIT.
098100*         TURN THAT SECOND COUNT BACK INTO A CIVIL TIMESTAMP FOR
098200*         THE WINDOW-START COMPARE IN 560-WALK-ONE-OBS.
098300           MOVE TM-LOCAL-TIMESTAMP TO WS-WINDOW-START-TS.
098400           MOVE 60 TO WS-WINDOW-TOTAL-CONST.
098500*         60 MINUTES IN THE LAST-HOUR PERIOD.
098600           PERFORM 550-SCAN-WINDOW THRU 550-EXIT.
098700           MOVE WS-WINDOW-UPTIME-RESULT   TO RD-UPTIME-LAST-HOUR.
098800           MOVE WS-WINDOW-DOWNTIME-RESULT
098900               TO RD-DOWNTIME-LAST-HOUR.
099000       510-EXIT.
099100           EXIT.
099200*     LAST DAY: NOW MINUS 24 HOURS.
099300       520-CALCULATE-DAY.
099400           COMPUTE TM-SECS-OF-DAY = WS-NOW-SECONDS - (24 * 3600).
099500*         ADDING THE STORE'S SIGNED OFFSET (WEST IS NEGATIVE)
099600*         PRODUCES A LOCAL-CLOCK-ANALOG SECOND COUNT -- NOT A
099700*         TRUE UTC INSTANT, BUT ENOUGH TO FEED BACK THROUGH 840
099800*         FOR A LOCAL BREAKDOWN.
099900*         BACK UP 24 HOURS FROM NOW.
100000           PERFORM 840-SECONDS-TO-TS THRU 840-EXIT.
100100           MOVE TM-LOCAL-TIMESTAMP TO WS-WINDOW-START-TS.
100200           MOVE 24 TO WS-WINDOW-TOTAL-CONST.
100300*         24 HOURS IN THE LAST-DAY PERIOD.
100400           PERFORM 550-SCAN-WINDOW THRU 550-EXIT.
100500           MOVE WS-WINDOW-UPTIME-RESULT   TO RD-UPTIME-LAST-DAY.
100600           MOVE WS-WINDOW-DOWNTIME-RESULT
100700               TO RD-DOWNTIME-LAST-DAY.
100800       520-EXIT.
100900           EXIT.
101000*     LAST WEEK: NOW MINUS 7 * 24 HOURS.
101100       530-CALCULATE-WEEK.
101200           COMPUTE TM-SECS-OF-DAY =
101300               WS-NOW-SECONDS - (7 * 24 * 3600).
101400*         BACK UP SEVEN DAYS FROM NOW.
101500           PERFORM 840-SECONDS-TO-TS THRU 840-EXIT.
101600           MOVE TM-LOCAL-TIMESTAMP TO WS-WINDOW-START-TS.
101700           MOVE 168 TO WS-WINDOW-TOTAL-CONST.
101800*         168 HOURS (SEVEN TIMES TWENTY-FOUR) IN THE LAST-WEEK
101900*         PERIOD.
102000           PERFORM 550-SCAN-WINDOW THRU 550-EXIT.
102100           MOVE WS-WINDOW-UPTIME-RESULT   TO RD-UPTIME-LAST-WEEK.
102200           MOVE WS-WINDOW-DOWNTIME-RESULT
102300               TO RD-DOWNTIME-LAST-WEEK.
102400       530-EXIT.
102500           EXIT.
102600*     ----------------------------------------------------------
102700*     550-SERIES -- SCAN THE STORE'S OBSERVATIONS FROM THE START
102800*     OF THE PERIOD (WS-WINDOW-START-TS) THROUGH THE NEWEST
102900*     OBSERVED TIME (TM-CURRENT-TIME), INCLUSIVE OF BOTH ENDS, AND
103000*     SCALE THE RESULT TO WS-WINDOW-TOTAL-CONST.
103100*     ----------------------------------------------------------
103200       550-SCAN-WINDOW.
103300           MOVE 0 TO WS-WINDOW-TOTAL-COUNT.
103400*         RESET BOTH COUNTS BEFORE SCANNING THIS PERIOD'S SLICE
103500*         OF THE OBSERVATION TABLE.
103600           MOVE 0 TO WS-WINDOW-ACTIVE-COUNT.
103700           PERFORM 560-WALK-ONE-OBS THRU 560-EXIT
103800*         WALKS EVERY OBSERVATION LOADED FOR THIS STORE -- MOST
103900*         ARE OUTSIDE THIS PARTICULAR PERIOD AND ARE SKIPPED
104000*         IMMEDIATELY BY THE RANGE TEST AT THE TOP OF 560.
104100               VARYING OB-IDX FROM 1 BY 1
104200               UNTIL OB-IDX > OB-ROW-COUNT.
104300*         SM-0049/SM-0061: NO QUALIFYING OBSERVATIONS AT ALL
104400*         REPORTS AS FULLY DOWN RATHER THAN DIVIDING ZERO BY
104500*         ZERO.
104600           IF WS-WINDOW-TOTAL-COUNT = 0
104700*         SM-0049/SM-0061: NO QUALIFYING OBSERVATIONS AT ALL --
104800               MOVE 0 TO WS-WINDOW-UPTIME-RESULT
104900               MOVE WS-WINDOW-TOTAL-CONST
105000                   TO WS-WINDOW-DOWNTIME-RESULT
105100           ELSE
105200*             SCALE THE OBSERVED ACTIVE FRACTION UP TO THE FIXED
105300*             PERIOD TOTAL -- SEE THE OPS RUNBOOK FOR SMON,
105400*             SECTION 5, RULE 5, FOR WHY THIS IS A FRACTION-OF-
105500*             OBSERVED-COUNTS SCALE RATHER THAN A TRUE ELAPSED-
105600*             TIME INTEGRATION.
105700               COMPUTE WS-WINDOW-UPTIME-RESULT ROUNDED =
105800                   (WS-WINDOW-ACTIVE-COUNT /
105900                       WS-WINDOW-TOTAL-COUNT)
106000                       * WS-WINDOW-TOTAL-CONST
106100               COMPUTE WS-WINDOW-DOWNTIME-RESULT =
106200                   WS-WINDOW-TOTAL-CONST -
106300                       WS-WINDOW-UPTIME-RESULT
106400           END-IF.
106500       550-EXIT.
106600           EXIT.
106700*     A SLICE OUTSIDE [START,NOW] IS SKIPPED ENTIRELY.  A SLICE
106800*     INSIDE THE WINDOW COUNTS TOWARD TOTAL-COUNT ONLY WHEN THE
106900*     STORE IS OPEN 24X7 OR THE OBSERVATION'S LOCAL TIME FALLS IN
107000*     A POSTED BUSINESS-HOURS ROW; ACTIVE-COUNT IS A SUBSET OF
107100*     THAT.
107200       560-WALK-ONE-OBS.
107300*         BOTH COMPARES ARE PLAIN ALPHANUMERIC SINCE THE
107400*         TIMESTAMPS ARE ALL THE SAME FIXED-WIDTH YYYY-MM-DD
107500*         HH:MM:SS FORMAT -- NO CONVERSION NEEDED TO COMPARE
107600*         THEM.
107700           IF OBT-TIMESTAMP-UTC (OB-IDX) < WS-WINDOW-START-TS
107800*         OUTSIDE THE PERIOD BEING SCANNED -- SKIP IT ENTIRELY,
107900*         IT COUNTS TOWARD NEITHER TOTAL-COUNT NOR ACTIVE-COUNT.
108000               OR OBT-TIMESTAMP-UTC (OB-IDX) > TM-CURRENT-TIME
108100                   GO TO 560-EXIT
108200           END-IF.
108300           IF WS-STORE-OPEN-24X7
108400*         A 24X7 STORE NEVER NEEDS THE BUSINESS-HOURS CHECK --
108500*         EVERY SLICE IN THE PERIOD QUALIFIES.
108600               SET WS-SLICE-IN-HOURS-SW TO 'Y'
108700           ELSE
108800*             CONVERT THIS OBSERVATION'S UTC TIMESTAMP TO THE
108900*             STORE'S LOCAL TIME AND DAY OF WEEK, THEN CHECK IT
109000*             AGAINST THE POSTED HOURS FOR THAT DAY.
109100               MOVE OBT-TIMESTAMP-UTC (OB-IDX)
109200*         CONVERT THIS SLICE'S UTC TIMESTAMP TO THE STORE'S
109300*         LOCAL CLOCK AND LOCAL DAY OF WEEK.
109400                   TO TM-LOCAL-TIMESTAMP
109500               PERFORM 850-CONVERT-TO-LOCAL THRU 850-EXIT
109600               MOVE TM-LOCAL-DOW TO WS-SLICE-DOW
109700               COMPUTE WS-SLICE-HHMM =
109800*         PACK HOUR AND MINUTE INTO A SINGLE FOUR-DIGIT NUMBER
109900*         SO 870-SCAN-HOURS-ROW CAN COMPARE IT AGAINST THE
110000*         POSTED START/END TIMES WITH ONE NUMERIC COMPARE.
110100                   TM-OUT-HOUR * 100 + TM-OUT-MINUTE
110200               PERFORM 860-CHECK-BUSINESS-HOURS THRU 860-EXIT
110300           END-IF.
110400           IF WS-SLICE-IN-HOURS
110500*         ONLY SLICES INSIDE BUSINESS HOURS (OR ANY SLICE, FOR A
110600*         24X7 STORE) COUNT TOWARD THE PERIOD TOTALS.
110700               ADD 1 TO WS-WINDOW-TOTAL-COUNT
110800               IF OBT-ACTIVE (OB-IDX)
110900*         88-LEVEL COMPARE AGAINST 'active  ' -- SEE STRTABS.CPY.
111000                   ADD 1 TO WS-WINDOW-ACTIVE-COUNT
111100               END-IF
111200           END-IF.
111300       560-EXIT.
111400           EXIT.
111500*     ==========================================================
111600*     600-SERIES -- WRITE THE DETAIL LINE
111700*     ==========================================================
111800*     ONE COMMA-SEPARATED LINE PER STORE -- STORE ID, THEN THE
111900*     THREE UPTIME PERCENTAGES, THEN THE THREE DOWNTIME
112000*     PERCENTAGES, MATCHING THE COLUMN ORDER IN RD-HEADER-LINE.
112100       600-WRITE-DETAIL-LINE.
112200*         MOVE THE PACKED COMP-3 RESULTS OUT TO THEIR EDITED
112300*         DISPLAY FIELDS (RPTDTL.CPY) BEFORE THE STRING BELOW --
112400*         STRING CANNOT WORK DIRECTLY OFF A COMP-3 ITEM.
112500           MOVE RD-UPTIME-LAST-HOUR    TO RD-UP-HOUR-EO.
112600*         COPY EACH COMP-3 RESULT OUT TO ITS EDITED DISPLAY
112700*         COUNTERPART -- SEE RPTDTL.CPY.
112800           MOVE RD-UPTIME-LAST-DAY     TO RD-UP-DAY-EO.
112900           MOVE RD-UPTIME-LAST-WEEK    TO RD-UP-WEEK-EO.
113000           MOVE RD-DOWNTIME-LAST-HOUR  TO RD-DOWN-HOUR-EO.
113100           MOVE RD-DOWNTIME-LAST-DAY   TO RD-DOWN-DAY-EO.
113200           MOVE RD-DOWNTIME-LAST-WEEK  TO RD-DOWN-WEEK-EO.
113300           MOVE WS-CURRENT-STORE-ID TO RD-STORE-ID-TRIMMED.
113400           MOVE SPACES TO RD-DETAIL-LINE.
113500*         CLEAR THE OUTPUT AREA BEFORE BUILDING THIS STORE'S
113600*         LINE INTO IT.
113700           MOVE 1 TO RD-STRING-PTR.
113800*         STRING'S POINTER PHRASE STARTS AT COLUMN 1 EVERY TIME.
113900*         DELIMITED BY SPACE ON THE STORE ID TRIMS ITS TRAILING
114000*         BLANKS; EVERY OTHER FIELD IS A FIXED-WIDTH EDITED
114100*         NUMBER SO IT GOES IN DELIMITED BY SIZE.
114200           STRING RD-STORE-ID-TRIMMED   DELIMITED BY SPACE
114300*         BUILDS ONE COMMA-SEPARATED DETAIL LINE MATCHING THE
114400*         COLUMN ORDER IN RD-HEADER-LINE.
114500                  ','                   DELIMITED BY SIZE
114600                  RD-UP-HOUR-EO         DELIMITED BY SIZE
114700                  ','                   DELIMITED BY SIZE
114800                  RD-UP-DAY-EO          DELIMITED BY SIZE
114900                  ','                   DELIMITED BY SIZE
115000                  RD-UP-WEEK-EO         DELIMITED BY SIZE
115100                  ','                   DELIMITED BY SIZE
115200                  RD-DOWN-HOUR-EO       DELIMITED BY SIZE
115300                  ','                   DELIMITED BY SIZE
115400                  RD-DOWN-DAY-EO        DELIMITED BY SIZE
115500                  ','                   DELIMITED BY SIZE
115600                  RD-DOWN-WEEK-EO       DELIMITED BY SIZE
115700               INTO RD-DETAIL-LINE
115800               WITH POINTER RD-STRING-PTR
115900           END-STRING.
116000           IF WS-RPT-LINE-COUNT > 58
116100*         58 DETAIL LINES FIT ON A PAGE UNDER THE HEADER -- SEE
116200*         610-WRITE-PAGE-BREAK'S OWN COMMENT.
116300               PERFORM 610-WRITE-PAGE-BREAK THRU 610-EXIT
116400           END-IF.
116500           WRITE REPORT-OUT-REC FROM RD-DETAIL-LINE.
116600           ADD +1 TO WS-RPT-LINE-COUNT.
116700       600-EXIT.
116800           EXIT.
116900*     58 DETAIL LINES PER PAGE, PLUS THE ONE HEADER LINE, FITS
117000*     THIS SHOP'S STANDARD 60-LINE FORM WITH SOME MARGIN.
117100       610-WRITE-PAGE-BREAK.
117200           ADD +1 TO WS-RPT-PAGE-NUMBER.
117300*         PAGE NUMBER IS TRACKED BUT NOT CURRENTLY PRINTED ON
117400*         THE HEADER LINE -- CARRIED FOR A FUTURE ENHANCEMENT.
117500           WRITE REPORT-OUT-REC FROM RD-HEADER-LINE
117600               AFTER ADVANCING TOP-OF-FORM.
117700           MOVE +1 TO WS-RPT-LINE-COUNT.
117800       610-EXIT.
117900           EXIT.
118000*     ==========================================================
118100*     800-SERIES -- TIME HELPER
118200*     ----------------------------------------------------------
118300*     THESE PARAGRAPHS CONVERT BETWEEN A YYYY-MM-DD HH:MM:SS
118400*     TIMESTAMP AND A SIGNED SECOND COUNT SINCE 1970-01-01, AND
118500*     BACK, WITHOUT ANY INTRINSIC FUNCTION -- THE DAY-NUMBER
118600*     METHOD IS THE SAME ONE THE SHOP HAS USED SINCE THE FIRST
118700*     DATE-EDIT ROUTINE WAS WRITTEN, ADAPTED HERE FOR TIME-OF-
118800*     DAY AS WELL AS THE CALENDAR DATE.
118900*     ==========================================================
119000*     CONVERTS TM-CURRENT-TIME (SET ONCE IN PASS 1) TO A SECOND
119100*     COUNT.  CALLED ONCE PER STORE FROM 500-CALCULATE-STORE-
119200*     METRICS, AND ONCE OVERALL FROM 405-COMPUTE-LOAD-CUTOFF.
119300       800-TS-TO-SECONDS.
119400           MOVE TM-CURRENT-TIME TO TM-TS-BUILD.
119500*         TM-TS-BUILD IS THE COMMON SCRATCH AREA 810 AND 820
119600*         BOTH READ FROM AND WRITE TO -- SET IT UP BEFORE
119700           PERFORM 810-DAYS-FROM-CIVIL THRU 810-EXIT.
119800*         CONVERTS THE YEAR/MONTH/DAY IN TM-TS-BUILD TO A SIGNED
119900*         DAY COUNT IN TM-ABS-DAYS.
120000           COMPUTE TM-TOTAL-SECONDS =
120100               (TM-ABS-DAYS * 86400)
120200               + (TM-TS-HOUR-O * 3600) + (TM-TS-MINUTE-O * 60)
120300               + TM-TS-SECOND-O.
120400       800-EXIT.
120500           EXIT.
120600*     SAME CONVERSION AS 800 ABOVE BUT WORKING OFF TM-LOCAL-
120700*     TIMESTAMP INSTEAD OF TM-CURRENT-TIME -- CALLED FROM 850-
120800*     CONVERT-TO-LOCAL WHEN AN OBSERVATION'S UTC TIMESTAMP IS
120900*     BEING SHIFTED TO STORE LOCAL TIME.  KEPT AS A SEPARATE
121000*     PARAGRAPH RATHER THAN SHARING 800 SO THE TWO CALLING
121100*     CONTEXTS NEVER STEP ON EACH OTHER'S IN-FLIGHT TM-TS-BUILD.
121200       830-TS-TO-SECONDS-2.
121300           MOVE TM-LOCAL-TIMESTAMP TO TM-TS-BUILD.
121400*         SAME CONVERSION AS 800, BUT OFF TM-LOCAL-TIMESTAMP --
121500*         KEPT SEPARATE SO A CALL FROM 850 DOES NOT DISTURB
121600*         WHATEVER 800 MAY STILL HAVE IN FLIGHT.
121700           PERFORM 810-DAYS-FROM-CIVIL THRU 810-EXIT.
121800           COMPUTE TM-TOTAL-SECONDS =
121900               (TM-ABS-DAYS * 86400)
122000               + (TM-TS-HOUR-O * 3600) + (TM-TS-MINUTE-O * 60)
122100               + TM-TS-SECOND-O.
122200       830-EXIT.
122300           EXIT.
122400*     HOWARD HINNANT'S CIVIL-TO-DAYS ALGORITHM, WORKED WITH
122500*     PLAIN DIVIDE STATEMENTS -- NO FUNCTION.  TAKES A YEAR/
122600*     MONTH/DAY IN TM-TS-BUILD AND RETURNS A SIGNED DAY COUNT
122700*     AGAINST 1970-01-01 IN TM-ABS-DAYS.
122800       810-DAYS-FROM-CIVIL.
122900           MOVE TM-TS-YEAR-O  TO TM-IN-YEAR.
123000*         PULL THE THREE CIVIL-DATE FIELDS OUT OF TM-TS-BUILD
123100*         INTO PLAIN COMP WORK FIELDS FOR THE ARITHMETIC BELOW.
123200           MOVE TM-TS-MONTH-O TO TM-IN-MONTH.
123300           MOVE TM-TS-DAY-O   TO TM-IN-DAY.
123400*         SHIFT THE YEAR SO MARCH IS THE FIRST MONTH OF THE
123500*         "COMPUTATIONAL YEAR" -- LETS FEBRUARY 29 FALL AT THE
123600*         END OF THE YEAR INSTEAD OF NEEDING A SPECIAL CASE.
123700           IF TM-IN-MONTH <= 2
123800*         MARCH-BASED YEAR SHIFT -- SEE THE PARAGRAPH BANNER
123900               COMPUTE TM-ADJ-YEAR = TM-IN-YEAR - 1
124000           ELSE
124100               COMPUTE TM-ADJ-YEAR = TM-IN-YEAR
124200           END-IF.
124300*         ERA IS A 400-YEAR BLOCK (THE GREGORIAN CALENDAR REPEATS
124400*         EVERY 400 YEARS) -- COMPUTED SEPARATELY FOR NEGATIVE
124500*         YEARS SO THE DIVIDE STILL ROUNDS TOWARD NEGATIVE
124600*         INFINITY THE WAY THE ALGORITHM EXPECTS.
124700           IF TM-ADJ-YEAR >= 0
124800*         ERA (400-YEAR BLOCK) COMPUTED WITH A FLOOR DIVIDE --
124900               DIVIDE TM-ADJ-YEAR BY 400
125000                   GIVING TM-QUOTIENT REMAINDER TM-REMAINDER
125100               COMPUTE TM-ERA = TM-QUOTIENT
125200           ELSE
125300               COMPUTE TM-DIVIDEND = TM-ADJ-YEAR - 399
125400               DIVIDE TM-DIVIDEND BY 400
125500                   GIVING TM-QUOTIENT REMAINDER TM-REMAINDER
125600               COMPUTE TM-ERA = TM-QUOTIENT
125700           END-IF.
125800           COMPUTE TM-YOE = TM-ADJ-YEAR - (TM-ERA * 400).
125900*         MP IS THE MONTH NUMBER WITHIN THE MARCH-BASED YEAR
126000*         (0=MARCH ... 11=FEBRUARY).
126100           IF TM-IN-MONTH > 2
126200*         MP IS THE MONTH NUMBER WITHIN THE MARCH-BASED YEAR.
126300               COMPUTE TM-MP = TM-IN-MONTH - 3
126400           ELSE
126500               COMPUTE TM-MP = TM-IN-MONTH + 9
126600           END-IF.
126700           COMPUTE TM-DOY =
126800*         DAY-OF-MARCH-BASED-YEAR.
126900               ((153 * TM-MP) + 2) / 5 + TM-IN-DAY - 1.
127000           COMPUTE TM-DOE =
127100*         DAY-OF-ERA.
127200               (TM-YOE * 365) + (TM-YOE / 4) - (TM-YOE / 100)
127300               + TM-DOY.
127400           COMPUTE TM-ABS-DAYS =
127500*         FINAL SIGNED DAY COUNT AGAINST 1970-01-01.
127600               (TM-ERA * 146097) + TM-DOE - 719468.
127700       810-EXIT.
127800           EXIT.
127900*     THE INVERSE OF 810 -- CIVIL DATE FROM A DAY NUMBER.  USED
128000*     BY 840-SECONDS-TO-TS.
128100       820-CIVIL-FROM-DAYS.
128200           COMPUTE TM-DIVIDEND = TM-ABS-DAYS + 719468.
128300*         INVERSE OF 810 -- SEE THAT PARAGRAPH'S COMMENTS FOR
128400*         WHAT EACH INTERMEDIATE FIELD MEANS.
128500           IF TM-DIVIDEND >= 0
128600               DIVIDE TM-DIVIDEND BY 146097
128700                   GIVING TM-ERA REMAINDER TM-DOE
128800           ELSE
128900               COMPUTE TM-QUOTIENT = TM-DIVIDEND - 146096
129000               DIVIDE TM-QUOTIENT BY 146097
129100                   GIVING TM-ERA REMAINDER TM-DOE
129200           END-IF.
129300           COMPUTE TM-YOE =
129400*         YEAR-OF-ERA FROM DAY-OF-ERA.
129500               (TM-DOE - (TM-DOE / 1460) + (TM-DOE / 36524)
129600               - (TM-DOE / 146096)) / 365.
129700           COMPUTE TM-ADJ-YEAR = TM-YOE + (TM-ERA * 400).
129800           COMPUTE TM-DOY =
129900*         DAY-OF-MARCH-BASED-YEAR FROM YEAR-OF-ERA.
130000               TM-DOE - ((365 * TM-YOE) + (TM-YOE / 4)
130100               - (TM-YOE / 100)).
130200           COMPUTE TM-MP = ((5 * TM-DOY) + 2) / 153.
130300           COMPUTE TM-OUT-DAY =
130400*         CALENDAR DAY-OF-MONTH.
130500               TM-DOY - (((153 * TM-MP) + 2) / 5) + 1.
130600*         MP BACK TO A CALENDAR MONTH NUMBER (REVERSING THE
130700*         MARCH-BASED SHIFT DONE IN 810).
130800           IF TM-MP < 10
130900*         MP BACK TO A CALENDAR MONTH NUMBER.
131000               COMPUTE TM-OUT-MONTH = TM-MP + 3
131100           ELSE
131200               COMPUTE TM-OUT-MONTH = TM-MP - 9
131300           END-IF.
131400           IF TM-OUT-MONTH <= 2
131500*         UNDO THE MARCH-BASED YEAR SHIFT FROM 810.
131600               COMPUTE TM-OUT-YEAR = TM-ADJ-YEAR + 1
131700           ELSE
131800               COMPUTE TM-OUT-YEAR = TM-ADJ-YEAR
131900           END-IF.
132000       820-EXIT.
132100           EXIT.
132200*     840-SERIES -- SECONDS BACK TO A YYYY-MM-DD HH:MM:SS STRING,
132300*     ASSUMING TM-SECS-OF-DAY HOLDS THE TOTAL SECOND COUNT SINCE
132400*     1970-01-01 TO CONVERT.
132500       840-SECONDS-TO-TS.
132600           MOVE TM-SECS-OF-DAY TO TM-TOTAL-SECONDS.
132700*         TM-SECS-OF-DAY ARRIVES HOLDING A FULL EPOCH SECOND
132800*         COUNT (NOT A TRUE SECONDS-OF-DAY REMAINDER) -- SEE
132900*         STRTIME.CPY, SM-0067.
133000           DIVIDE TM-TOTAL-SECONDS BY 86400
133100               GIVING TM-ABS-DAYS REMAINDER TM-SECS-OF-DAY.
133200*         COBOL'S DIVIDE TRUNCATES TOWARD ZERO, NOT NEGATIVE
133300*         INFINITY -- A NEGATIVE REMAINDER MEANS THE DAY COUNT
133400*         NEEDS TO STEP BACK ONE AND THE SECONDS-OF-DAY NEEDS TO
133500*         WRAP FORWARD BY A FULL DAY.
133600           IF TM-SECS-OF-DAY < 0
133700*         COBOL'S DIVIDE TRUNCATES TOWARD ZERO -- A NEGATIVE
133800*         REMAINDER MEANS THE DAY COUNT MUST STEP BACK ONE AND
133900*         THE SECONDS-OF-DAY MUST WRAP FORWARD A FULL DAY.
134000               SUBTRACT 1 FROM TM-ABS-DAYS
134100               ADD 86400 TO TM-SECS-OF-DAY
134200           END-IF.
134300           PERFORM 820-CIVIL-FROM-DAYS THRU 820-EXIT.
134400*         TURN THE DAY COUNT BACK INTO A CIVIL YEAR/MONTH/DAY.
134500           DIVIDE TM-SECS-OF-DAY BY 3600
134600*         SPLIT THE SECONDS-OF-DAY REMAINDER INTO HOUR/MINUTE/
134700*         SECOND.
134800               GIVING TM-OUT-HOUR REMAINDER TM-DIVIDEND.
134900           DIVIDE TM-DIVIDEND BY 60
135000               GIVING TM-OUT-MINUTE REMAINDER TM-OUT-SECOND.
135100           MOVE TM-OUT-YEAR   TO TM-TS-YEAR-O.
135200*         REASSEMBLE THE SIX BROKEN-OUT FIELDS INTO A FRESH
135300*         YYYY-MM-DD HH:MM:SS STRING.
135400           MOVE TM-OUT-MONTH  TO TM-TS-MONTH-O.
135500           MOVE TM-OUT-DAY    TO TM-TS-DAY-O.
135600           MOVE TM-OUT-HOUR   TO TM-TS-HOUR-O.
135700           MOVE TM-OUT-MINUTE TO TM-TS-MINUTE-O.
135800           MOVE TM-OUT-SECOND TO TM-TS-SECOND-O.
135900           MOVE TM-TS-BUILD TO TM-LOCAL-TIMESTAMP.
136000       840-EXIT.
136100           EXIT.
136200*     850-SERIES -- SHIFT A UTC TIMESTAMP TO STORE LOCAL TIME AND
136300*     WORK OUT ITS DAY OF WEEK, 0=MONDAY ... 6=SUNDAY, VIA A
136400*     FIXED OFFSET FROM 1970-01-01 (A THURSDAY).
136500       850-CONVERT-TO-LOCAL.
136600           PERFORM 830-TS-TO-SECONDS-2 THRU 830-EXIT.
136700*         START FROM THE UTC SECOND COUNT FOR THIS SLICE.
136800*         ADDING THE STORE'S OFFSET (MINUTES WEST IS NEGATIVE)
136900*         TO THE UTC SECOND COUNT PRODUCES A LOCAL-CLOCK-ANALOG
137000*         SECOND COUNT -- NOT A TRUE UTC INSTANT, BUT ENOUGH TO
137100*         RUN 840-SECONDS-TO-TS AGAINST FOR A LOCAL YEAR/MONTH/
137200*         DAY/HOUR/MINUTE BREAKDOWN.
137300           COMPUTE TM-SECS-OF-DAY =
137400               TM-TOTAL-SECONDS + (WS-STORE-TZ-OFFSET * 60).
137500           PERFORM 840-SECONDS-TO-TS THRU 840-EXIT.
137600*         DAY OF WEEK: 1970-01-01 WAS A THURSDAY, DAY INDEX 3 IN
137700*         A MONDAY=0 SCHEME -- ADDING 3 TO THE ABSOLUTE DAY COUNT
137800*         AND TAKING MOD 7 LANDS ON THE RIGHT WEEKDAY NUMBER.
137900           DIVIDE TM-SECS-OF-DAY BY 86400
138000*         DAY OF WEEK: 1970-01-01 WAS A THURSDAY (INDEX 3 IN A
138100*         MONDAY=0 SCHEME) -- SHIFT BY 3 AND TAKE MOD 7.
138200               GIVING TM-ABS-DAYS REMAINDER TM-DIVIDEND.
138300           IF TM-DIVIDEND < 0
138400*         A NEGATIVE REMAINDER FROM THE TRUNCATING DIVIDE MEANS
138500*         THE DAY COUNT ITSELF NEEDS TO STEP BACK ONE.
138600               SUBTRACT 1 FROM TM-ABS-DAYS
138700           END-IF.
138800           COMPUTE TM-DIVIDEND = TM-ABS-DAYS + 3.
138900           DIVIDE TM-DIVIDEND BY 7 GIVING TM-QUOTIENT
139000               REMAINDER TM-LOCAL-DOW.
139100*         COBOL'S TRUNCATING DIVIDE CAN RETURN A NEGATIVE
139200*         REMAINDER FOR A NEGATIVE DIVIDEND -- WRAP IT BACK INTO
139300*         0-6.
139400           IF TM-LOCAL-DOW < 0
139500*         WRAP A NEGATIVE WEEKDAY REMAINDER BACK INTO 0-6.
139600               ADD 7 TO TM-LOCAL-DOW
139700           END-IF.
139800       850-EXIT.
139900           EXIT.
140000*     860-SERIES -- IS THIS LOCAL DAY-OF-WEEK/HHMM WITHIN THE
140100*     STORE'S POSTED BUSINESS HOURS FOR THAT DAY?  A STORE WITH
140200*     NO ROW FOR THE DAY IS TREATED AS CLOSED THAT DAY.
140300       860-CHECK-BUSINESS-HOURS.
140400           SET WS-SLICE-IN-HOURS-SW TO 'N'.
140500*         ASSUME CLOSED UNTIL A MATCHING HOURS ROW SAYS
140600*         OTHERWISE.
140700           PERFORM 870-SCAN-HOURS-ROW THRU 870-EXIT
140800*         LINEAR SEARCH OF THE HOURS TABLE FOR A ROW MATCHING
140900*         THIS STORE AND THIS LOCAL DAY OF WEEK.
141000               VARYING BH-IDX FROM 1 BY 1
141100               UNTIL BH-IDX > BH-ROW-COUNT
141200               OR WS-SLICE-IN-HOURS.
141300       860-EXIT.
141400           EXIT.
141500*     WHEN THE END TIME IS EARLIER THAN THE START TIME THE WINDOW
141600*     RUNS PAST MIDNIGHT (AN OVERNIGHT DRIVE-THRU STORE) -- SEE
141700*     BIZHOUR.CPY.  IN THAT CASE A SLICE IS IN HOURS WHEN IT IS AT
141800*     OR AFTER THE START, OR AT OR BEFORE THE END.  OTHERWISE
141900*     (END AT OR AFTER START) THE ORDINARY BETWEEN TEST APPLIES,
142000*     BOTH ENDS INCLUSIVE.  SEE PARAGRAPH 870 BELOW AND THE
142100*     OPS RUNBOOK FOR SMON, SECTION 5.
142200       870-SCAN-HOURS-ROW.
142300*         SKIP ANY ROW NOT BELONGING TO THIS STORE AND DAY --
142400*         THE TABLE IS NOT KEPT IN A SEARCHABLE ORDER SO EVERY
142500*         ROW MUST BE CHECKED.
142600           IF BHT-STORE-ID (BH-IDX) NOT = WS-CURRENT-STORE-ID
142700*         SKIP ANY ROW NOT BELONGING TO THIS STORE/DAY -- THE
142800*         TABLE IS NOT KEPT IN SEARCHABLE ORDER.
142900               OR BHT-DAY-OF-WEEK (BH-IDX) NOT = WS-SLICE-DOW
143000                   GO TO 870-EXIT
143100           END-IF.
143200           IF BHT-END-HHMM (BH-IDX) < BHT-START-HHMM (BH-IDX)
143300*         END BEFORE START MEANS AN OVERNIGHT WINDOW -- SEE
143400*         BIZHOUR.CPY AND PARAGRAPH 860 ABOVE.
143500               IF WS-SLICE-HHMM >= BHT-START-HHMM (BH-IDX)
143600*         OVERNIGHT WINDOW: IN HOURS IF AT/AFTER START OR
143700*         AT/BEFORE END.
143800                   OR WS-SLICE-HHMM <= BHT-END-HHMM (BH-IDX)
143900                       SET WS-SLICE-IN-HOURS-SW TO 'Y'
144000               END-IF
144100           ELSE
144200               IF WS-SLICE-HHMM >= BHT-START-HHMM (BH-IDX)
144300                   AND WS-SLICE-HHMM <= BHT-END-HHMM (BH-IDX)
144400                       SET WS-SLICE-IN-HOURS-SW TO 'Y'
144500               END-IF
144600           END-IF.
144700       870-EXIT.
144800           EXIT.
144900*     ==========================================================
145000*     900-SERIES -- FINISH THE RUN
145100*     ==========================================================
145200*     EXTEND, NOT OUTPUT -- THE "RUNNING" ENTRY WRITTEN BY 020 IS
145300*     STILL ON THE FILE AND MUST STAY THERE FOR THE
145400*     OPERATOR'S SCAN.
145500       900-FINISH-RUN.
145600           OPEN EXTEND RUN-CONTROL-FILE.
145700*         EXTEND, NOT OUTPUT -- THE "RUNNING" ENTRY WRITTEN BY
145800*         020-OPEN-RUN-CONTROL MUST STAY ON THE FILE.
145900           MOVE WS-REPORT-ID TO RC-REPORT-ID.
146000           IF RUN-ABENDED
146100*         AN ABENDED RUN LEAVES RC-FILE-PATH BLANK -- THE FRONT
146200*         COUNTER HAS NOTHING TO OFFER FOR DOWNLOAD.
146300               SET RC-STATUS-ERROR TO TRUE
146400           ELSE
146500               SET RC-STATUS-COMPLETE TO TRUE
146600*             THE FRONT COUNTER SCREEN READS RC-FILE-PATH TO
146700*             KNOW WHERE TO PULL THE FINISHED REPORT FROM -- ONLY
146800*             SET ON A CLEAN RUN, LEFT BLANK ON AN ABEND.
146900               MOVE 'STRRPT.OUTPUT.RPTOUT' TO RC-FILE-PATH
147000           END-IF.
147100           MOVE SPACES TO RC-COMPLETED-AT.
147200           ACCEPT RC-COMPLETED-AT (1:8) FROM DATE YYYYMMDD.
147300           ACCEPT RC-COMPLETED-AT (10:8) FROM TIME.
147400           WRITE RUNCTL-RECORD.
147500           CLOSE RUN-CONTROL-FILE.
147600           DISPLAY 'STRRPT -- STORES REPORTED '
147700*         FINAL TALLY TO THE JOB LOG FOR THE OPERATOR.
147800               WS-STORES-REPORTED.
147900           DISPLAY 'STRRPT -- SMON UPTIME/DOWNTIME REPORT '
148000               'COMPLETE'.
148100       900-EXIT.
148200           EXIT.
