000100*----------------------------------------------------------------
000200       IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------
000400       PROGRAM-ID.    STRLOAD.
000500*     THIS PROGRAM-ID MATCHES THE JCL STEP NAME AND THE LOAD
000600*     MODULE NAME -- THIS SHOP DOES NOT VARY THE THREE.
000700       AUTHOR.        R T SAYLES.
000800       INSTALLATION.  COBOL DEV CENTER.
000900       DATE-WRITTEN.  03/14/94.
001000       DATE-COMPILED. 03/14/94.
001100*     RECOMPILE THIS DATE WHENEVER THE PROGRAM IS RE-ASSEMBLED --
001200*     THIS SHOP TREATS DATE-COMPILED AS A MANUAL FIELD, NOT ONE
001300*     THE COMPILER STAMPS FOR US.
001400       SECURITY.      NON-CONFIDENTIAL.
001500*     NON-CONFIDENTIAL BECAUSE THE DATA HERE IS STORE-LEVEL
001600*     OPERATIONAL STATUS, NOT CUSTOMER OR FINANCIAL DATA -- SEE
001700*     THE SHOP SECURITY CLASSIFICATION BINDER FOR THE FULL LIST
001800*     OF WHAT DOES REQUIRE A RESTRICTED CLASSIFICATION.
001900*----------------------------------------------------------------
002000*  STORE MONITOR SUBSYSTEM (SMON) -- DATA IMPORT STEP
002100*
002200*  READS THE THREE FEEDS THE POLLING SYSTEM DROPS EACH NIGHT
002300*  (STORE STATUS OBSERVATIONS, LOCAL BUSINESS HOURS, STORE TIME
002400*  ZONES), VALIDATES AND NORMALIZES EACH ROW, AND WRITES THREE
002500*  FIXED-FORMAT EXTRACT FILES FOR STRRPT TO READ.  A ROW THAT
002600*  FAILS EDIT IS WRITTEN TO THE REJECT LISTING AND SKIPPED -- A
002700*  BAD ROW NEVER STOPS THE LOAD.  THE STATUS EXTRACT IS SORTED
002800*  BY STORE ID / TIMESTAMP ASCENDING BEFORE IT IS WRITTEN SO
002900*  STRRPT CAN RELY ON ASCENDING ORDER WITHOUT SORTING AGAIN.
003000*
003100*  THIS PROGRAM DOES NOT KNOW ANYTHING ABOUT UPTIME OR DOWNTIME
003200*  MATH -- IT ONLY GETS THE THREE FEEDS INTO A SHAPE STRRPT CAN
003300*  TRUST.  IF THE POLLING SYSTEM CHANGES ITS CSV LAYOUT, THIS IS
003400*  THE ONLY PROGRAM THAT SHOULD NEED TO CHANGE.
003500*
003600*  CHANGE LOG
003700*  DATE       BY   TICKET    DESCRIPTION
003800*  ---------- ---- --------- ----------------------------------
003900*  03/14/94   RTS  SM-0007   ORIGINAL PROGRAM
004000*  04/02/94   RTS  SM-0011   ADDED THE REJECT LISTING (WAS JUST
004100*                            A DISPLAY OF THE BAD RECORD, OPS
004200*                            WANTED SOMETHING THEY COULD FILE)
004300*  09/02/94   RTS  SM-0031   ADDED THE SORT STEP ON THE STATUS
004400*                            EXTRACT -- STRRPT USED TO SORT ITS
004500*                            OWN COPY, WASTEFUL WHEN TWO RUNS OF
004600*                            STRRPT CAN SHARE ONE LOAD
004700*  11/28/95   RTS  SM-0044   STRUCTURAL EDIT ON THE TIMESTAMP
004800*                            TIGHTENED AFTER A FEED WITH A ONE-
004900*                            DIGIT HOUR GOT THROUGH AND BLEW UP
005000*                            STRRPT'S DAY-NUMBER ROUTINE
005100*  01/19/99   DWK  SM-Y2K1   YEAR 2000 REVIEW -- WS-TS-RAW EDIT
005200*                            REQUIRES A FULL 4-DIGIT YEAR, FEED
005300*                            ALREADY SENDS ONE.  NO CHANGE
005400*                            REQUIRED, SIGNED OFF FOR THE Y2K
005500*                            BINDER
005600*  05/11/01   MEP  SM-0052   BUMPED HOURS-IN AND TZONE-IN RECORD
005700*                            LENGTH TO 200 -- ONE VENDOR'S TIME
005800*                            ZONE FEED WAS WRAPPING AT 132
005900*  08/09/26   MEP  SM-0068   MOVED THE STANDALONE PAGE/LINE/ROW-
006000*                            VALID SWITCHES OFF THEIR OWN 01-
006100*                            LEVEL GROUPS AND ONTO THE 77 LEVEL
006200*                            -- SEE THE SWITCHES-AND-FLAGS NOTE
006300*                            BELOW.  NO LOGIC CHANGE, DECLARATION
006400*                            ONLY
006500*----------------------------------------------------------------
006600       ENVIRONMENT DIVISION.
006700       CONFIGURATION SECTION.
006800*     THIS SHOP'S STANDARD 390 SOURCE/OBJECT PAIR -- SAME ON
006900*     EVERY BATCH PROGRAM IN THE SMON SUBSYSTEM.
007000       SOURCE-COMPUTER.  IBM-390.
007100       OBJECT-COMPUTER.  IBM-390.
007200*     NO SPECIAL REGISTERS OR MEMORY SIZE CLAUSE NEEDED FOR A
007300*     PROGRAM THIS SMALL.
007400       SPECIAL-NAMES.
007500*         C01 DRIVES THE CARRIAGE-CONTROL SKIP-TO-CHANNEL-1 ON
007600*         THE REJECT LISTING'S PAGE BREAKS (710-WRITE-REJECT-
007700*         HEADERS).
007800           C01 IS TOP-OF-FORM.
007900       INPUT-OUTPUT SECTION.
008000       FILE-CONTROL.
008100*         THE THREE RAW FEEDS THE POLLING SYSTEM DROPS OVERNIGHT.
008200           SELECT STATUS-IN    ASSIGN TO STATIN
008300               FILE STATUS IS SI-CODE.
008400           SELECT HOURS-IN     ASSIGN TO HOURSIN
008500               FILE STATUS IS HI-CODE.
008600           SELECT TZONE-IN     ASSIGN TO TZONEIN
008700               FILE STATUS IS TI-CODE.
008800*         STATUS-WORK IS THE UNSORTED HOLDING FILE THE SORT VERB
008900*         READS FROM (SEE THE SD BELOW AND 800-SORT-STATUS-
009000*         EXTRACT).  THE OTHER TWO EXTRACTS NEED NO SORTING.
009100           SELECT STATUS-WORK  ASSIGN TO STATWORK
009200               FILE STATUS IS SW-CODE.
009300           SELECT STATUS-OUT   ASSIGN TO STATOUT
009400               FILE STATUS IS SO-CODE.
009500           SELECT HOURS-OUT    ASSIGN TO HOURSOUT
009600               FILE STATUS IS HO-CODE.
009700           SELECT TZONE-OUT    ASSIGN TO TZONEOUT
009800               FILE STATUS IS TO-CODE.
009900*         REJECT-RPT IS THE ONE COMBINED PRINT LISTING FOR ALL
010000*         THREE FEEDS -- SEE THE 700-SERIES.
010100           SELECT REJECT-RPT   ASSIGN TO REJRPT
010200               FILE STATUS IS RJ-CODE.
010300*         ALL SEVEN FILE STATUS CODES ARE TWO-BYTE DISPLAY --
010400*         THIS SHOP'S STANDARD, NEVER A 3-BYTE EXTENDED STATUS.
010500*         SORT-WORK HAS NO FILE STATUS -- THE SORT VERB DOES NOT
010600*         SUPPORT ONE ON ITS OWN SD.
010700           SELECT SORT-WORK    ASSIGN TO SRTWORK.
010800*         SRTWORK IS A TEMPORARY DDNAME SUPPLIED BY THE JCL --
010900*         NOTHING PERSISTS IT PAST THE STEP.
011000       DATA DIVISION.
011100       FILE SECTION.
011200*     -----------------------------------------------------------
011300*     RAW COMMA-DELIMITED FEEDS -- HEADER ROW ON EACH, ONE ROW
011400*     PER RECORD.  THE 100/200/300-SERIES PARAGRAPHS BELOW SKIP
011500*     THE HEADER AND UNSTRING EVERYTHING ELSE AS PLAIN X-TYPE
011600*     TEXT -- NO NUMERIC OR EDITED PICTURE ON THE RAW SIDE AT
011700*     ALL, SO A GARBLED FIELD NEVER ABENDS THE READ.
011800*     -----------------------------------------------------------
011900       FD  STATUS-IN
012000           RECORDING MODE IS F
012100           LABEL RECORDS ARE STANDARD
012200           RECORD CONTAINS 200 CHARACTERS
012300           BLOCK CONTAINS 0 RECORDS
012400           DATA RECORD IS STATUS-IN-REC.
012500*         ONE ROW: STORE_ID,STATUS,TIMESTAMP_UTC.
012600       01  STATUS-IN-REC               PIC X(200).
012700*     200 BYTES IS WIDER THAN THE STATUS FEED EVER NEEDS (STORE
012800*     ID, STATUS WORD, AND A TIMESTAMP COME NOWHERE CLOSE TO 200
012900*     BYTES OF TEXT) BUT MATCHES THE OTHER TWO FEEDS' RECORD
013000*     LENGTH SO ALL THREE SELECT CLAUSES CAN SHARE ONE JCL DD
013100*     BLOCKSIZE CONVENTION.
013200       FD  HOURS-IN
013300           RECORDING MODE IS F
013400           LABEL RECORDS ARE STANDARD
013500           RECORD CONTAINS 200 CHARACTERS
013600           BLOCK CONTAINS 0 RECORDS
013700           DATA RECORD IS HOURS-IN-REC.
013800*         ONE ROW: STORE_ID,DAY_OF_WEEK,START,END (START/END ARE
013900*         THEMSELVES COMMA-SEPARATED, SEE 220-EDIT-HOURS-ROW).
014000       01  HOURS-IN-REC                PIC X(200).
014100       FD  TZONE-IN
014200           RECORDING MODE IS F
014300           LABEL RECORDS ARE STANDARD
014400           RECORD CONTAINS 200 CHARACTERS
014500           BLOCK CONTAINS 0 RECORDS
014600           DATA RECORD IS TZONE-IN-REC.
014700*         ONE ROW: STORE_ID,TIMEZONE_STR.
014800       01  TZONE-IN-REC                PIC X(200).
014900*     -----------------------------------------------------------
015000*     NORMALIZED EXTRACT FILES -- ONE SET FOR EACH FEED.  THE
015100*     STATUS FEED GOES THROUGH AN UNSORTED WORK FILE ON ITS WAY
015200*     TO THE FINAL SORTED EXTRACT (SEE 800-SORT-STATUS-EXTRACT).
015300*     -----------------------------------------------------------
015400       FD  STATUS-WORK
015500           RECORDING MODE IS F
015600           LABEL RECORDS ARE STANDARD
015700           BLOCK CONTAINS 0 RECORDS.
015800*         UNSORTED SHADOW OF STRSTAT.CPY -- SAME THREE BUSINESS
015900*         FIELDS, ITS OWN FILLER PAD SINCE IT IS NOT PULLED IN
016000*         VIA COPY (THE SORT VERB NEEDS A REAL FD, NOT AN SD, ON
016100*         BOTH ENDS OF THE PIPE).
016200       01  WORK-STRSTAT-RECORD.
016300*         STORE ID AS FED -- NUMERIC-LOOKING TEXT, KEPT X-TYPE
016400*         SINCE IT IS NEVER ADDED OR SUBTRACTED, ONLY COMPARED
016500*         AND MOVED.
016600           05  WK-SS-STORE-ID          PIC X(20).
016700*         'active' OR 'inactive', LOWERCASE, EXACTLY AS THE FEED
016800*         SENDS IT.
016900           05  WK-SS-STATUS            PIC X(08).
017000*         NORMALIZED YYYY-MM-DD HH:MM:SS, ALWAYS 19 BYTES, UTC.
017100           05  WK-SS-TIMESTAMP-UTC     PIC X(19).
017200           05  FILLER                  PIC X(33).
017300       FD  STATUS-OUT
017400           RECORDING MODE IS F
017500           LABEL RECORDS ARE STANDARD
017600           BLOCK CONTAINS 0 RECORDS.
017700*         FINAL SORTED STATUS EXTRACT STRRPT READS -- LAYOUT IS
017800*         SHARED WITH STRRPT VIA COPY SO THE TWO PROGRAMS CANNOT
017900*         DRIFT APART.
018000           COPY STRSTAT.
018100*         THE COPYBOOK CARRIES ITS OWN FILLER PAD TO A ROUND 80-
018200*         BYTE RECORD -- SEE STRSTAT.CPY'S OWN HEADER FOR THE PAD
018300*         RATIONALE.
018400       FD  HOURS-OUT
018500           RECORDING MODE IS F
018600           LABEL RECORDS ARE STANDARD
018700           BLOCK CONTAINS 0 RECORDS.
018800*         BUSINESS HOURS EXTRACT -- ONE ROW PER STORE/DAY-OF-WEEK
018900*         WINDOW, LOADED IN FULL BY STRRPT PARAGRAPH 150.
019000           COPY BIZHOUR.
019100*         SAME PATTERN -- THE COPYBOOK, NOT THIS FD, OWNS THE
019200*         FILLER PAD AND THE FIELD WIDTHS.
019300       FD  TZONE-OUT
019400           RECORDING MODE IS F
019500           LABEL RECORDS ARE STANDARD
019600           BLOCK CONTAINS 0 RECORDS.
019700*         TIME ZONE EXTRACT -- ONE EXPECTED ROW PER STORE, LOADED
019800*         IN FULL BY STRRPT PARAGRAPH 170.
019900           COPY STRTZONE.
020000*         SAME PATTERN AGAIN -- SEE STRTZONE.CPY.
020100       FD  REJECT-RPT
020200           RECORDING MODE IS F
020300           LABEL RECORDS ARE STANDARD
020400           RECORD CONTAINS 132 CHARACTERS
020500           BLOCK CONTAINS 0 RECORDS
020600           DATA RECORD IS REJECT-RPT-REC.
020700*         PAGE-FORMATTED PRINT LISTING, ONE LINE PER REJECTED
020800*         ROW ACROSS ALL THREE FEEDS (SEE 700-WRITE-REJECT-LINE).
020900       01  REJECT-RPT-REC              PIC X(132).
021000*     132 BYTES IS THIS SHOP'S STANDARD WIDE-CARRIAGE PRINT LINE,
021100*     USED ON EVERY REPORT IN THE SMON SUBSYSTEM, NOT JUST THIS.
021200*     SORT WORK FILE FOR THE STATUS EXTRACT -- STORE ID MAJOR,
021300*     TIMESTAMP MINOR, BOTH ASCENDING (SEE 800-SORT-STATUS-
021400*     EXTRACT).  LAYOUT MATCHES WORK-STRSTAT-RECORD ABOVE FIELD
021500*     FOR FIELD.
021600       SD  SORT-WORK.
021700           05  SRT-STRSTAT-RECORD.
021800               10  SRT-SS-STORE-ID         PIC X(20).
021900               10  SRT-SS-STATUS           PIC X(08).
022000               10  SRT-SS-TIMESTAMP-UTC    PIC X(19).
022100*         SRT-SS-TIMESTAMP-UTC BEING A NORMALIZED, FIXED-WIDTH
022200*         YYYY-MM-DD HH:MM:SS STRING IS WHAT LETS THE SORT VERB
022300*         USE A PLAIN ASCENDING ALPHANUMERIC KEY -- NO NEED FOR A
022400*         NUMERIC OR DATE-TYPE KEY CONVERSION.
022500               10  FILLER                  PIC X(33).
022600       WORKING-STORAGE SECTION.
022700*     ONE STATUS BYTE PER FILE, IN OPEN ORDER.  ONLY THE THREE
022800*     INPUT FEEDS NEED AN 88 FOR AT-END -- THE OUTPUT/WORK FILES
022900*     ARE NEVER READ SO THEY NEVER GO TO STATUS '10'.
023000       01  FILE-STATUS-CODES.
023100*         STATUS-IN FILE STATUS -- '10' MEANS END OF FILE.
023200           05  SI-CODE                 PIC X(02).
023300               88  SI-AT-END               VALUE '10'.
023400*         HOURS-IN FILE STATUS.
023500           05  HI-CODE                 PIC X(02).
023600               88  HI-AT-END               VALUE '10'.
023700*         TZONE-IN FILE STATUS.
023800           05  TI-CODE                 PIC X(02).
023900               88  TI-AT-END               VALUE '10'.
024000*         STATUS-WORK, STATUS-OUT, HOURS-OUT, TZONE-OUT, AND
024100*         REJECT-RPT ARE OUTPUT-ONLY -- THEIR CODES ARE HELD FOR
024200*         COMPLETENESS BUT NEVER TESTED AGAINST AN 88.
024300           05  SW-CODE                 PIC X(02).
024400           05  SO-CODE                 PIC X(02).
024500           05  HO-CODE                 PIC X(02).
024600           05  TO-CODE                 PIC X(02).
024700           05  RJ-CODE                 PIC X(02).
024800           05  FILLER                  PIC X(02).
024900*     ONE EOF SWITCH PER INPUT FEED -- ROLLS FORWARD PARAGRAPH TO
025000*     PARAGRAPH AS EACH LOAD LOOP (100/200/300-SERIES) DRIVES
025100*     ITS OWN FEED TO END OF FILE.
025200       01  SWITCHES-AND-FLAGS.
025300           05  WS-STATUS-EOF-SW        PIC X(01) VALUE 'N'.
025400               88  STATUS-EOF              VALUE 'Y'.
025500           05  WS-HOURS-EOF-SW         PIC X(01) VALUE 'N'.
025600               88  HOURS-EOF                VALUE 'Y'.
025700           05  WS-TZONE-EOF-SW         PIC X(01) VALUE 'N'.
025800               88  TZONE-EOF                VALUE 'Y'.
025900           05  FILLER                  PIC X(02) VALUE SPACES.
026000*     STANDALONE SCALARS -- NOT PART OF ANY GROUP, SO THEY STAY
026100*     AT THE 77 LEVEL THE WAY THIS SHOP HAS ALWAYS CARRIED A LONE
026200*     SWITCH OR CONSTANT (SEE THE OLD HOSPITAL-BILLING EDIT RUN
026300*     THIS PROGRAM WAS BUILT FROM).  WS-ROW-VALID-SW IS SET FRESH
026400*     BY EACH XX0-EDIT-XXXX-ROW PARAGRAPH AND TESTED RIGHT AFTER;
026500*     RJ-LINE-COUNT/RJ-PAGE-NUMBER ARE THE REJECT LISTING'S
026600*     RUNNING PAGE-BREAK COUNTERS, SHARED ACROSS ALL THREE FEEDS
026700*     SINCE THE LISTING IS ONE COMBINED REPORT.
026800       77  WS-ROW-VALID-SW             PIC X(01) VALUE 'Y'.
026900           88  ROW-IS-VALID                VALUE 'Y'.
027000           88  ROW-IS-INVALID              VALUE 'N'.
027100*         LINES WRITTEN SINCE THE LAST PAGE BREAK.
027200       77  RJ-LINE-COUNT               PIC S9(4) COMP.
027300*         CURRENT PAGE NUMBER, PRINTED IN WH1-PAGE-NO.
027400       77  RJ-PAGE-NUMBER              PIC S9(4) COMP.
027500*     READ/WRITTEN/ERROR COUNTS FOR EACH OF THE THREE FEEDS --
027600*     DISPLAYED AT THE END OF THE RUN BY 900-DISPLAY-TOTALS SO
027700*     OPS CAN SEE AT A GLANCE HOW MANY ROWS WERE REJECTED WITHOUT
027800*     HAVING TO PULL THE LISTING.
027900       01  COUNTERS-AND-ACCUMULATORS.
028000*         STATUS FEED COUNTERS.
028100           05  ST-READ-CNT             PIC S9(7) COMP.
028200           05  ST-WRITTEN-CNT          PIC S9(7) COMP.
028300           05  ST-ERROR-CNT            PIC S9(7) COMP.
028400*         SEVEN DIGITS OF CAPACITY IS FAR MORE THAN ONE NIGHT'S
028500*         POLLING VOLUME COULD EVER REACH -- CHOSEN TO MATCH THE
028600*         OTHER COUNTERS IN THIS GROUP RATHER THAN SIZED TO A
028700*         PARTICULAR FEED.
028800*         HOURS FEED COUNTERS.
028900           05  BH-READ-CNT             PIC S9(7) COMP.
029000           05  BH-WRITTEN-CNT          PIC S9(7) COMP.
029100           05  BH-ERROR-CNT            PIC S9(7) COMP.
029200*         TIME ZONE FEED COUNTERS.
029300           05  TZ-READ-CNT             PIC S9(7) COMP.
029400           05  TZ-WRITTEN-CNT          PIC S9(7) COMP.
029500           05  TZ-ERROR-CNT            PIC S9(7) COMP.
029600           05  FILLER                  PIC X(02) VALUE SPACES.
029700*     -----------------------------------------------------------
029800*     WORK FIELDS FOR SPLITTING A RAW CSV LINE.  EACH FEED REUSES
029900*     THE SAME THREE-FIELD PATTERN (THE WIDEST FEED HAS THREE
030000*     COLUMNS).  WS-CSV-PTR IS DECLARED HERE BUT NOT CURRENTLY
030100*     USED -- THE UNSTRING STATEMENTS BELOW ALL WORK OFF
030200*     DELIMITED BY ',' WITHOUT A POINTER CLAUSE.  LEFT IN PLACE
030300*     IN CASE A FOURTH COLUMN EVER SHOWS UP ON ONE OF THE FEEDS.
030400       01  WS-CSV-WORK.
030500           05  WS-CSV-F1               PIC X(40).
030600           05  WS-CSV-F2               PIC X(40).
030700           05  WS-CSV-F3               PIC X(40).
030800           05  WS-CSV-PTR              PIC S9(4) COMP.
030900           05  FILLER                  PIC X(02) VALUE SPACES.
031000*     TIMESTAMP EDIT WORK AREA -- WS-TS-RAW HOLDS THE COLUMN AS
031100*     FED, WS-TS-FINAL IS THE TRIMMED 19-CHARACTER RESULT, AND
031200*     WS-TS-BRKDN REDEFINES THAT RESULT INTO ITS SEPARATE DATE/
031300*     TIME PIECES SO 125-NORMALIZE-TIMESTAMP CAN NUMERIC-TEST AND
031400*     RANGE-CHECK EACH ONE ON ITS OWN.
031500       01  WS-TS-EDIT-FIELDS.
031600*         RAW TEXT AS FED, UP TO 40 BYTES (THE WIDEST TIMESTAMP
031700*         SEEN, INCLUDING A TRAILING " UTC" MARKER SOME FEEDS
031800*         SEND).
031900           05  WS-TS-RAW               PIC X(40).
032000*         TRUE LENGTH OF WS-TS-RAW AFTER TRAILING SPACES AND ANY
032100*         " UTC"/FRACTIONAL-SECOND SUFFIX ARE STRIPPED.
032200           05  WS-TS-LEN               PIC S9(4) COMP.
032300*         TRIMMED 19-CHARACTER RESULT, YYYY-MM-DD HH:MM:SS.
032400           05  WS-TS-FINAL             PIC X(19).
032500           05  WS-TS-BRKDN REDEFINES WS-TS-FINAL.
032600               10  WS-TS-YEAR          PIC 9(4).
032700               10  WS-TS-SEP1          PIC X(01).
032800               10  WS-TS-MONTH         PIC 9(2).
032900               10  WS-TS-SEP2          PIC X(01).
033000               10  WS-TS-DAY           PIC 9(2).
033100               10  WS-TS-SEP3          PIC X(01).
033200               10  WS-TS-HOUR          PIC 9(2).
033300               10  WS-TS-SEP4          PIC X(01).
033400               10  WS-TS-MINUTE        PIC 9(2).
033500               10  WS-TS-SEP5          PIC X(01).
033600               10  WS-TS-SECOND        PIC 9(2).
033700*         SEPARATOR BYTES (WS-TS-SEP1 THROUGH WS-TS-SEP5, NOT
033800*         NAMED INDIVIDUALLY ABOVE) ARE THE DASHES, THE BLANK
033900*         BETWEEN DATE AND TIME, AND THE COLONS -- 125-NORMALIZE-
034000*         TIMESTAMP CHECKS EACH ONE IS EXACTLY WHAT IS EXPECTED.
034100           05  FILLER                  PIC X(02) VALUE SPACES.
034200*     SINGLE-DIGIT DAY-OF-WEEK PULLED OFF THE HOURS FEED (0-6),
034300*     BROKEN OUT SEPARATELY SO 220-EDIT-HOURS-ROW CAN NUMERIC-
034400*     TEST IT BEFORE MOVING IT TO BH-DAY-OF-WEEK.
034500       01  WS-BH-DOW-NUMERIC           PIC 9(01).
034600*     ONE DETAIL LINE FOR THE REJECT LISTING -- FEED NAME, THE
034700*     RAW OFFENDING TEXT (TRUNCATED TO 60 BYTES, PLENTY FOR ANY
034800*     OF THE THREE FEEDS), AND THE REASON TEXT SET BY WHICHEVER
034900*     EDIT PARAGRAPH FAILED THE ROW.
035000       01  WS-REJECT-DETAIL.
035100*         'STATUS', 'HOURS', OR 'TZONE'.
035200           05  RJ-SOURCE-FEED          PIC X(10).
035300           05  FILLER                  PIC X(02) VALUE SPACES.
035400*         FIRST 60 BYTES OF THE OFFENDING RAW RECORD.
035500           05  RJ-RAW-DATA             PIC X(60).
035600           05  FILLER                  PIC X(02) VALUE SPACES.
035700*         SHORT TEXT REASON, SET BY THE EDIT PARAGRAPH THAT
035800*         FAILED THE ROW.
035900           05  RJ-REASON               PIC X(40).
036000           05  FILLER                  PIC X(18) VALUE SPACES.
036100*     BLANK SPACER LINE FOR THE REJECT LISTING'S PAGE HEADERS.
036200       01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
036300*     PAGE HEADING, LINE 1 -- TITLE AND RUNNING PAGE NUMBER.
036400       01  WS-HEADING-1.
036500           05  FILLER                  PIC X(20) VALUE
036600                   'SMON DATA IMPORT -- '.
036700           05  WH1-TITLE               PIC X(30) VALUE
036800                   'IMPORT REJECT LISTING'.
036900           05  FILLER                  PIC X(64) VALUE SPACES.
037000           05  FILLER                  PIC X(06) VALUE 'PAGE: '.
037100           05  WH1-PAGE-NO             PIC ZZ9.
037200*         THREE DIGITS IS PLENTY -- A REJECT LISTING RUNNING PAST
037300*         999 PAGES WOULD MEAN SOMETHING IS SERIOUSLY WRONG
037400*         UPSTREAM.
037500           05  FILLER                  PIC X(09) VALUE SPACES.
037600*     PAGE HEADING, LINE 2 -- COLUMN CAPTIONS.
037700       01  WS-HEADING-2.
037800           05  FILLER                  PIC X(10) VALUE 'FEED'.
037900           05  FILLER                  PIC X(02) VALUE SPACES.
038000           05  FILLER                  PIC X(60) VALUE
038100                   'RAW DATA'.
038200           05  FILLER                  PIC X(02) VALUE SPACES.
038300           05  FILLER                  PIC X(40) VALUE
038400                   'REJECT REASON'.
038500           05  FILLER                  PIC X(18) VALUE SPACES.
038600*----------------------------------------------------------------
038700*     EDIT SUMMARY -- WHAT MAKES A ROW REJECT ON EACH FEED.  KEPT
038800*     HERE AS ONE PLACE FOR OPS TO CHECK BEFORE CALLING THE
038900*     PROGRAMMER ON DUTY ABOUT A REJECT LISTING THEY DO NOT
039000*     UNDERSTAND.  IF THIS LIST AND THE EDIT PARAGRAPHS EVER
039100*     DISAGREE, THE CODE IS RIGHT AND THIS COMMENT IS STALE --
039200*     FIX THE COMMENT, NOT THE OTHER WAY AROUND.
039300*
039400*     STATUS FEED (120-EDIT-STATUS-ROW)
039500*       - STORE ID MUST BE PRESENT AND NUMERIC
039600*       - STATUS MUST BE EXACTLY active OR inactive, LOWERCASE
039700*       - TIMESTAMP MUST REDUCE TO A WELL FORMED 19-BYTE
039800*         YYYY-MM-DD HH:MM:SS STRING AFTER TRAILING SPACES, A
039900*         TRAILING ' UTC' MARKER, AND ANY FRACTIONAL SECONDS ARE
040000*         STRIPPED
040100*       - MONTH, DAY, HOUR, MINUTE, SECOND MUST FALL IN RANGE
040200*         (NO CALENDAR CHECK BEYOND THAT -- SEE 125-NORMALIZE-
040300*         TIMESTAMP'S OWN COMMENTS)
040400*
040500*     HOURS FEED (220-EDIT-HOURS-ROW)
040600*       - STORE ID MUST BE PRESENT AND NUMERIC
040700*       - DAY OF WEEK MUST BE A SINGLE DIGIT 0 THROUGH 6
040800*       - START/END TIME TEXT IS NOT ITSELF EDITED HERE -- A
040900*         MALFORMED TIME IS CAUGHT DOWNSTREAM BY STRRPT AT
041000*         REPORT TIME, WHERE IT DEFAULTS RATHER THAN ABENDS
041100*
041200*     TIME ZONE FEED (320-EDIT-TZONE-ROW)
041300*       - STORE ID MUST BE PRESENT AND NUMERIC
041400*       - TIME ZONE NAME MUST BE NON-BLANK
041500*       - THE NAME IS NOT CHECKED AGAINST STRRPT'S OFFSET TABLE
041600*         HERE -- AN UNRECOGNIZED ZONE NAME LOADS FINE AND IS
041700*         STRRPT'S PROBLEM TO DEFAULT AT REPORT TIME
041800*
041900*     A ROW THAT FAILS ANY OF THE ABOVE IS NEVER WRITTEN TO ITS
042000*     EXTRACT FILE -- IT IS COUNTED IN THE FEED'S ERROR TOTAL AND
042100*     LOGGED TO THE REJECT LISTING WITH THE FIRST 60 BYTES OF THE
042200*     RAW RECORD AND A SHORT REASON TEXT.  THE LOAD KEEPS RUNNING
042300*     EITHER WAY -- STRLOAD NEVER ABENDS ON BAD DATA, ONLY ON A
042400*     GENUINE I/O FAILURE.
042500*----------------------------------------------------------------
042600       PROCEDURE DIVISION.
042700*     TOP LEVEL DRIVE -- OPEN EVERYTHING, RUN EACH FEED'S LOAD
042800*     LOOP IN TURN, SORT THE STATUS EXTRACT, REPORT THE TOTALS,
042900*     CLOSE EVERYTHING.  EACH FEED IS SELF-CONTAINED, SO A
043000*     PROBLEM ON ONE FEED (SHORT OF AN ABEND) NEVER STOPS THE
043100*     OTHERS FROM LOADING.
043200       000-MAIN-LINE.
043300*         HOUSEKEEPING -- COUNTERS, PAGE CONTROL, OPEN FILES.
043400           PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
043500*         (010 IS THE ONLY PARAGRAPH THAT TOUCHES THE OPEN
043600*         STATEMENTS -- KEEPING ALL SIX OPENS TOGETHER MAKES IT
043700*         EASY TO SEE AT A GLANCE WHICH DDNAMES THIS PROGRAM
043800*         NEEDS.)
043900*         LOAD EACH FEED IN TURN.
044000           PERFORM 100-LOAD-STATUS-FILE THRU 100-EXIT.
044100*         STATUS FIRST, THEN HOURS, THEN TIME ZONE -- NO
044200*         DEPENDENCY BETWEEN THE THREE, THE ORDER IS JUST HOW
044300*         THE FEEDS ARRIVE ON DISK OVERNIGHT.
044400           PERFORM 200-LOAD-HOURS-FILE THRU 200-EXIT.
044500           PERFORM 300-LOAD-TZONE-FILE THRU 300-EXIT.
044600*         SORT THE STATUS EXTRACT BY STORE ID/TIMESTAMP.
044700           PERFORM 800-SORT-STATUS-EXTRACT THRU 800-EXIT.
044800*         DISPLAY THE RUN'S READ/WRITTEN/ERROR COUNTS.
044900           PERFORM 900-DISPLAY-TOTALS THRU 900-EXIT.
045000*         CLOSE WHATEVER IS STILL OPEN AND SIGN OFF.
045100           PERFORM 990-CLEANUP THRU 990-EXIT.
045200           MOVE +0 TO RETURN-CODE.
045300*         RETURN-CODE ZERO MEANS THE LOAD RAN TO COMPLETION --
045400*         THIS PROGRAM HAS NO NONZERO RETURN CODE OF ITS OWN.  A
045500*         REJECTED ROW IS NOT TREATED AS A RUN FAILURE, ONLY AS AN
045600*         ENTRY ON THE REJECT LISTING; OPS DECIDES FROM THE COUNTS
045700*         IN 900-DISPLAY-TOTALS WHETHER THE RUN NEEDS ATTENTION.
045800           GOBACK.
045900*         GOBACK, NOT STOP RUN -- THIS SHOP'S CONVENTION FOR ANY
046000*         PROGRAM THAT COULD CONCEIVABLY BE CALLED AS A SUBPROGRAM
046100*         SOMEDAY, EVEN THOUGH STRLOAD IS RUN STANDALONE TODAY.
046200*     OPEN EVERYTHING UP FRONT (SIMPLER THAN OPENING/CLOSING PER
046300*     FEED) AND PRIME THE REJECT LISTING'S PAGE COUNTERS SO THE
046400*     FIRST CALL TO 700-WRITE-REJECT-LINE FORCES A HEADER.
046500       010-HOUSEKEEPING.
046600           DISPLAY 'STRLOAD -- SMON DATA IMPORT STARTING'.
046700           INITIALIZE COUNTERS-AND-ACCUMULATORS.
046800*         INITIALIZE ZEROES ALL NINE READ/WRITTEN/ERROR COUNTERS
046900*         IN ONE STATEMENT RATHER THAN NINE SEPARATE MOVE ZERO
047000*         STATEMENTS.
047100           MOVE +1 TO RJ-PAGE-NUMBER.
047200*         99 FORCES A HEADER ON THE FIRST REJECT LINE WRITTEN,
047300*         WHATEVER FEED IT COMES FROM.
047400           MOVE +99 TO RJ-LINE-COUNT.
047500           OPEN INPUT  STATUS-IN, HOURS-IN, TZONE-IN.
047600           OPEN OUTPUT STATUS-WORK, HOURS-OUT, TZONE-OUT,
047700               REJECT-RPT.
047800*         REJECT-RPT IS OPENED EVEN IF NO ROW EVER FAILS EDIT --
047900*         AN EMPTY REJECT LISTING IS STILL A CLEAN SIGNAL TO OPS
048000*         THAT THE LOAD RAN.
048100       010-EXIT.
048200           EXIT.
048300*     ============================================================
048400*     100-SERIES -- STORE STATUS OBSERVATIONS
048500*     ============================================================
048600       100-LOAD-STATUS-FILE.
048700*         SKIP THE HEADER ROW.
048800           READ STATUS-IN
048900               AT END SET STATUS-EOF TO TRUE
049000           END-READ.
049100           PERFORM 110-READ-STATUS-ROW THRU 110-EXIT
049200*         THE PRIMING READ ABOVE HANDLES A COMPLETELY EMPTY FEED
049300*         (HEADER ONLY, OR NO ROWS AT ALL) WITHOUT THIS PERFORM
049400*         EVER EXECUTING.
049500               UNTIL STATUS-EOF.
049600       100-EXIT.
049700           EXIT.
049800*     READ-EDIT-WRITE-OR-REJECT LOOP FOR ONE STATUS ROW.  A ROW
049900*     THAT FAILS 120-EDIT-STATUS-ROW GOES TO THE REJECT LISTING
050000*     INSTEAD OF THE WORK FILE; THE LOOP NEVER STOPS ON A BAD
050100*     ROW, ONLY ON END OF FILE.
050200       110-READ-STATUS-ROW.
050300           READ STATUS-IN
050400               AT END SET STATUS-EOF TO TRUE
050500               GO TO 110-EXIT
050600           END-READ.
050700           ADD +1 TO ST-READ-CNT.
050800*         COUNTED BEFORE THE EDIT RUNS SO ST-READ-CNT ALWAYS
050900*         EQUALS ST-WRITTEN-CNT PLUS ST-ERROR-CNT AT THE END OF
051000*         THE RUN -- A USEFUL CROSS-FOOT WHEN OPS QUESTIONS THE
051100*         TOTALS.
051200           PERFORM 120-EDIT-STATUS-ROW THRU 120-EXIT.
051300           IF ROW-IS-VALID
051400               PERFORM 130-WRITE-STATUS-ROW THRU 130-EXIT
051500           ELSE
051600*             FAILED EDIT -- COUNT IT AND LOG IT, DO NOT WRITE IT.
051700               ADD +1 TO ST-ERROR-CNT
051800               MOVE 'STATUS'    TO RJ-SOURCE-FEED
051900               MOVE STATUS-IN-REC (1:60) TO RJ-RAW-DATA
052000               PERFORM 700-WRITE-REJECT-LINE THRU 700-EXIT
052100           END-IF.
052200       110-EXIT.
052300           EXIT.
052400*     SPLITS THE RAW LINE INTO STORE ID / STATUS / TIMESTAMP,
052500*     CHECKS STORE ID IS PRESENT AND NUMERIC, CHECKS STATUS IS
052600*     ONE OF THE TWO WORDS THE FEED IS DOCUMENTED TO SEND, THEN
052700*     HANDS THE TIMESTAMP OFF TO 125-NORMALIZE-TIMESTAMP.  A
052800*     FAILURE AT ANY STEP SETS ROW-IS-INVALID AND SHORT-CIRCUITS
052900*     WITH GO TO 120-EXIT RATHER THAN RUNNING THE REMAINING EDITS
053000*     ON A ROW ALREADY KNOWN BAD.
053100       120-EDIT-STATUS-ROW.
053200           SET ROW-IS-VALID TO TRUE.
053300           MOVE SPACES TO WS-CSV-F1 WS-CSV-F2 WS-CSV-F3.
053400           UNSTRING STATUS-IN-REC DELIMITED BY ','
053500*         DELIMITED BY ',' WITH NO COUNT/POINTER CLAUSE -- ANY
053600*         COLUMN BEYOND THE THIRD IS SILENTLY DISCARDED, ANY
053700*         MISSING TRAILING COLUMN COMES BACK AS SPACES.
053800               INTO WS-CSV-F1, WS-CSV-F2, WS-CSV-F3
053900           END-UNSTRING.
054000*         STORE ID EDIT.
054100           IF WS-CSV-F1 = SPACES OR WS-CSV-F1 NOT NUMERIC
054200               SET ROW-IS-INVALID TO TRUE
054300               MOVE 'BAD OR MISSING STORE ID' TO RJ-REASON
054400               GO TO 120-EXIT
054500           END-IF.
054600*         STATUS WORD EDIT -- ONLY THESE TWO VALUES ARE VALID.
054700           IF WS-CSV-F2 = 'active' OR WS-CSV-F2 = 'inactive'
054800*         NO OTHER STATUS WORD HAS EVER BEEN DOCUMENTED BY THE
054900*         POLLING SYSTEM; A THIRD VALUE WOULD BE A FEED CHANGE
055000*         THIS PROGRAM DOES NOT YET KNOW ABOUT.
055100               CONTINUE
055200           ELSE
055300               SET ROW-IS-INVALID TO TRUE
055400               MOVE 'STATUS NOT active/inactive' TO RJ-REASON
055500               GO TO 120-EXIT
055600           END-IF.
055700*         TIMESTAMP EDIT -- SEE 125 BELOW.
055800           PERFORM 125-NORMALIZE-TIMESTAMP THRU 125-EXIT.
055900           IF ROW-IS-INVALID
056000               GO TO 120-EXIT
056100           END-IF.
056200*         ALL THREE FIELDS PASSED -- BUILD THE NORMALIZED RECORD.
056300           MOVE WS-CSV-F1     TO WK-SS-STORE-ID.
056400*         THE THREE MOVE STATEMENTS BELOW ARE THE ONLY PLACE THIS
056500*         PARAGRAPH BUILDS THE OUTPUT RECORD -- EVERYTHING ABOVE
056600*         IS EDIT ONLY.
056700           MOVE WS-CSV-F2     TO WK-SS-STATUS.
056800           MOVE WS-TS-FINAL   TO WK-SS-TIMESTAMP-UTC.
056900       120-EXIT.
057000           EXIT.
057100*     STRIP A TRAILING " UTC" MARKER AND ANY FRACTIONAL SECONDS
057200*     FROM THE RAW TIMESTAMP, THEN CHECK THE RESULT IS A WELL
057300*     FORMED YYYY-MM-DD HH:MM:SS STRING.
057400       125-NORMALIZE-TIMESTAMP.
057500           MOVE WS-CSV-F3 TO WS-TS-RAW.
057600*         WS-CSV-F3 IS ALREADY BLANK-PADDED TO 40 BYTES BY THE
057700*         UNSTRING ABOVE, SO WS-TS-LEN STARTS AT THE FULL FIELD
057800*         WIDTH AND WORKS BACKWARD.
057900           MOVE +40 TO WS-TS-LEN.
058000*         BACK UP OVER TRAILING SPACES SO WS-TS-LEN LANDS ON THE
058100*         TRUE LENGTH OF WHATEVER TEXT THE FEED SENT.
058200           PERFORM 126-FIND-TS-LENGTH THRU 126-EXIT
058300               UNTIL WS-TS-LEN = 0
058400               OR WS-TS-RAW (WS-TS-LEN:1) NOT = SPACE.
058500*         DROP A TRAILING " UTC" MARKER IF PRESENT.
058600           IF WS-TS-LEN >= 4
058700*         A FEED THAT SENDS BOTH A FRACTIONAL SECOND AND A ' UTC'
058800*         MARKER GETS THE MARKER STRIPPED FIRST, THEN THE
058900*         FRACTIONAL-SECOND TRUNCATION BELOW RUNS ON WHAT IS LEFT.
059000               AND WS-TS-RAW (WS-TS-LEN - 3:4) = ' UTC'
059100                   SUBTRACT 4 FROM WS-TS-LEN
059200           END-IF.
059300*         SOME ROWS CARRY FRACTIONAL SECONDS (".123456") AFTER
059400*         THE 19-CHARACTER TIMESTAMP -- THIS SHOP'S REPORT ONLY
059500*         NEEDS WHOLE SECONDS, SO ANYTHING PAST POSITION 19 IS
059600*         SIMPLY DROPPED RATHER THAN EDITED.
059700           IF WS-TS-LEN > 19
059800               MOVE 19 TO WS-TS-LEN
059900           END-IF.
060000*         ANYTHING SHORTER THAN 19 CANNOT BE A FULL TIMESTAMP.
060100           IF WS-TS-LEN NOT = 19
060200               SET ROW-IS-INVALID TO TRUE
060300               MOVE 'TIMESTAMP TOO SHORT' TO RJ-REASON
060400               GO TO 125-EXIT
060500           END-IF.
060600           MOVE WS-TS-RAW (1:19) TO WS-TS-FINAL.
060700*         SEPARATOR-POSITION CHECK CATCHES A SHIFTED OR
060800*         TRUNCATED TIMESTAMP BEFORE THE NUMERIC/RANGE TESTS
060900*         BELOW EVER LOOK AT THE DIGIT FIELDS -- THIS IS WHAT
061000*         SM-0044 ADDED AFTER A ONE-DIGIT HOUR SLIPPED THROUGH.
061100           IF WS-TS-SEP1 NOT = '-' OR WS-TS-SEP2 NOT = '-'
061200               OR WS-TS-SEP3 NOT = SPACE OR WS-TS-SEP4 NOT = ':'
061300               OR WS-TS-SEP5 NOT = ':'
061400                   SET ROW-IS-INVALID TO TRUE
061500                   MOVE 'TIMESTAMP NOT WELL FORMED' TO RJ-REASON
061600                   GO TO 125-EXIT
061700           END-IF.
061800*         EVERY DIGIT FIELD MUST ACTUALLY BE NUMERIC.
061900           IF WS-TS-YEAR NOT NUMERIC OR WS-TS-MONTH NOT NUMERIC
062000               OR WS-TS-DAY NOT NUMERIC OR WS-TS-HOUR NOT NUMERIC
062100               OR WS-TS-MINUTE NOT NUMERIC
062200               OR WS-TS-SECOND NOT NUMERIC
062300                   SET ROW-IS-INVALID TO TRUE
062400                   MOVE 'TIMESTAMP NOT NUMERIC' TO RJ-REASON
062500                   GO TO 125-EXIT
062600           END-IF.
062700*         RANGE CHECK ONLY -- NO CALENDAR VALIDATION (A 02/30
062800*         GETS THROUGH HERE AND IS STRRPT'S PROBLEM, NOT OURS;
062900*         THE FEED HAS NEVER SENT ONE IN PRODUCTION).
063000           IF WS-TS-MONTH < 1 OR WS-TS-MONTH > 12
063100               OR WS-TS-DAY < 1 OR WS-TS-DAY > 31
063200               OR WS-TS-HOUR > 23 OR WS-TS-MINUTE > 59
063300               OR WS-TS-SECOND > 59
063400                   SET ROW-IS-INVALID TO TRUE
063500                   MOVE 'TIMESTAMP OUT OF RANGE' TO RJ-REASON
063600           END-IF.
063700       125-EXIT.
063800           EXIT.
063900*     TRIMS ONE TRAILING SPACE OFF WS-TS-LEN PER CALL -- SPLIT
064000*     OUT OF 125 SO THE PERFORM ... UNTIL ABOVE HAS A PARAGRAPH
064100*     TO CALL (THIS SHOP DOES NOT WRITE INLINE PERFORM LOOPS).
064200       126-FIND-TS-LENGTH.
064300           SUBTRACT 1 FROM WS-TS-LEN.
064400       126-EXIT.
064500           EXIT.
064600*     A VALIDATED ROW GOES STRAIGHT TO THE UNSORTED WORK FILE --
064700*     SORTING HAPPENS ONCE, IN BULK, AT 800-SORT-STATUS-EXTRACT.
064800       130-WRITE-STATUS-ROW.
064900           WRITE WORK-STRSTAT-RECORD.
065000           ADD +1 TO ST-WRITTEN-CNT.
065100       130-EXIT.
065200           EXIT.
065300*     ============================================================
065400*     200-SERIES -- BUSINESS HOURS
065500*     ============================================================
065600       200-LOAD-HOURS-FILE.
065700*         SKIP THE HEADER ROW.
065800           READ HOURS-IN
065900               AT END SET HOURS-EOF TO TRUE
066000           END-READ.
066100           PERFORM 210-READ-HOURS-ROW THRU 210-EXIT
066200*         SAME PRIMING-READ PATTERN AS THE STATUS LOOP ABOVE.
066300               UNTIL HOURS-EOF.
066400       200-EXIT.
066500           EXIT.
066600*     SAME READ-EDIT-WRITE-OR-REJECT SHAPE AS THE STATUS LOOP
066700*     ABOVE, ONE HOURS ROW AT A TIME.
066800       210-READ-HOURS-ROW.
066900           READ HOURS-IN
067000               AT END SET HOURS-EOF TO TRUE
067100               GO TO 210-EXIT
067200           END-READ.
067300           ADD +1 TO BH-READ-CNT.
067400           PERFORM 220-EDIT-HOURS-ROW THRU 220-EXIT.
067500           IF ROW-IS-VALID
067600               PERFORM 230-WRITE-HOURS-ROW THRU 230-EXIT
067700           ELSE
067800               ADD +1 TO BH-ERROR-CNT
067900               MOVE 'HOURS'  TO RJ-SOURCE-FEED
068000               MOVE HOURS-IN-REC (1:60) TO RJ-RAW-DATA
068100               PERFORM 700-WRITE-REJECT-LINE THRU 700-EXIT
068200           END-IF.
068300       210-EXIT.
068400           EXIT.
068500*     STRUCTURAL EDIT ONLY -- STORE ID PRESENT, DAY OF WEEK A
068600*     SINGLE DIGIT 0-6.  THE START/END TIMES ARE LOADED AS-IS;
068700*     A MISSING OR MALFORMED TIME IS STRRPT'S PROBLEM AT REPORT
068800*     TIME (IT DEFAULTS RATHER THAN REJECTS -- SEE STRRPT
068900*     PARAGRAPHS 860/870).
069000       220-EDIT-HOURS-ROW.
069100           SET ROW-IS-VALID TO TRUE.
069200           MOVE SPACES TO WS-CSV-F1 WS-CSV-F2 WS-CSV-F3.
069300           UNSTRING HOURS-IN-REC DELIMITED BY ','
069400               INTO WS-CSV-F1, WS-CSV-F2, WS-CSV-F3
069500           END-UNSTRING.
069600*         STORE ID EDIT.
069700           IF WS-CSV-F1 = SPACES OR WS-CSV-F1 NOT NUMERIC
069800               SET ROW-IS-INVALID TO TRUE
069900               MOVE 'BAD OR MISSING STORE ID' TO RJ-REASON
070000               GO TO 220-EXIT
070100           END-IF.
070200*         DAY-OF-WEEK EDIT -- SINGLE DIGIT, 0 (MONDAY) THROUGH
070300*         6 (SUNDAY), MATCHING BIZHOUR.CPY'S BH-DAY-OF-WEEK.
070400           MOVE WS-CSV-F2 (1:1) TO WS-BH-DOW-NUMERIC.
070500           IF WS-CSV-F2 (1:1) NOT NUMERIC
070600               OR WS-BH-DOW-NUMERIC > 6
070700                   SET ROW-IS-INVALID TO TRUE
070800                   MOVE 'DAY OF WEEK NOT 0-6' TO RJ-REASON
070900                   GO TO 220-EXIT
071000           END-IF.
071100           MOVE WS-CSV-F1          TO BH-STORE-ID.
071200*         BH-STORE-ID, BH-DAY-OF-WEEK, BH-START-TIME-LOCAL, AND
071300*         BH-END-TIME-LOCAL ARE ALL DEFINED IN BIZHOUR.CPY -- SEE
071400*         THAT COPYBOOK FOR THEIR EXACT PICTURES.
071500           MOVE WS-BH-DOW-NUMERIC  TO BH-DAY-OF-WEEK.
071600*         REST OF THE RAW LINE (AFTER THE SECOND COMMA) IS
071700*         "START,END" -- SPLIT IT AGAIN.
071800           MOVE SPACES TO WS-CSV-F1 WS-CSV-F2.
071900           UNSTRING WS-CSV-F3 DELIMITED BY ','
072000*         SECOND UNSTRING REUSES WS-CSV-F1/WS-CSV-F2 NOW THAT THE
072100*         STORE ID AND DAY OF WEEK HAVE ALREADY BEEN MOVED OUT OF
072200*         THEM.
072300               INTO WS-CSV-F1, WS-CSV-F2
072400           END-UNSTRING.
072500           MOVE WS-CSV-F1          TO BH-START-TIME-LOCAL.
072600           MOVE WS-CSV-F2          TO BH-END-TIME-LOCAL.
072700       220-EXIT.
072800           EXIT.
072900*     A VALIDATED HOURS ROW GOES STRAIGHT TO THE EXTRACT -- NO
073000*     SORTING NEEDED, STRRPT LOADS THE WHOLE TABLE AND SEARCHES
073100*     IT LINEARLY (SEE STRTABS.CPY'S HEADER NOTE).
073200       230-WRITE-HOURS-ROW.
073300           WRITE BIZHOUR-RECORD.
073400           ADD +1 TO BH-WRITTEN-CNT.
073500       230-EXIT.
073600           EXIT.
073700*     ============================================================
073800*     300-SERIES -- STORE TIME ZONES
073900*     ============================================================
074000       300-LOAD-TZONE-FILE.
074100*         SKIP THE HEADER ROW.
074200           READ TZONE-IN
074300               AT END SET TZONE-EOF TO TRUE
074400           END-READ.
074500           PERFORM 310-READ-TZONE-ROW THRU 310-EXIT
074600*         SAME PRIMING-READ PATTERN ONE MORE TIME.
074700               UNTIL TZONE-EOF.
074800       300-EXIT.
074900           EXIT.
075000*     SAME READ-EDIT-WRITE-OR-REJECT SHAPE AGAIN, ONE TIME ZONE
075100*     ROW AT A TIME.
075200       310-READ-TZONE-ROW.
075300           READ TZONE-IN
075400               AT END SET TZONE-EOF TO TRUE
075500               GO TO 310-EXIT
075600           END-READ.
075700           ADD +1 TO TZ-READ-CNT.
075800           PERFORM 320-EDIT-TZONE-ROW THRU 320-EXIT.
075900           IF ROW-IS-VALID
076000               PERFORM 330-WRITE-TZONE-ROW THRU 330-EXIT
076100           ELSE
076200               ADD +1 TO TZ-ERROR-CNT
076300               MOVE 'TZONE'   TO RJ-SOURCE-FEED
076400               MOVE TZONE-IN-REC (1:60) TO RJ-RAW-DATA
076500               PERFORM 700-WRITE-REJECT-LINE THRU 700-EXIT
076600           END-IF.
076700       310-EXIT.
076800           EXIT.
076900*     STORE ID MUST BE PRESENT AND NUMERIC, TIME ZONE STRING MUST
077000*     BE NON-BLANK.  WHETHER THE STRING IS ONE STRRPT'S OFFSET
077100*     TABLE ACTUALLY RECOGNIZES IS NOT CHECKED HERE -- THAT IS A
077200*     REPORT-TIME LOOKUP, NOT A LOAD-TIME EDIT (SEE STRRPT
077300*     CHANGE LOG SM-0058).
077400       320-EDIT-TZONE-ROW.
077500           SET ROW-IS-VALID TO TRUE.
077600           MOVE SPACES TO WS-CSV-F1 WS-CSV-F2 WS-CSV-F3.
077700           UNSTRING TZONE-IN-REC DELIMITED BY ','
077800               INTO WS-CSV-F1, WS-CSV-F2, WS-CSV-F3
077900           END-UNSTRING.
078000*         STORE ID EDIT.
078100           IF WS-CSV-F1 = SPACES OR WS-CSV-F1 NOT NUMERIC
078200               SET ROW-IS-INVALID TO TRUE
078300               MOVE 'BAD OR MISSING STORE ID' TO RJ-REASON
078400               GO TO 320-EXIT
078500           END-IF.
078600*         TIME ZONE STRING MUST BE PRESENT.
078700           IF WS-CSV-F2 = SPACES
078800               SET ROW-IS-INVALID TO TRUE
078900               MOVE 'MISSING TIME ZONE NAME' TO RJ-REASON
079000               GO TO 320-EXIT
079100           END-IF.
079200           MOVE WS-CSV-F1 TO TZ-STORE-ID.
079300*         TZ-STORE-ID AND TZ-TIMEZONE-STR ARE DEFINED IN
079400*         STRTZONE.CPY.
079500           MOVE WS-CSV-F2 TO TZ-TIMEZONE-STR.
079600       320-EXIT.
079700           EXIT.
079800*     A VALIDATED TIME ZONE ROW GOES STRAIGHT TO THE EXTRACT.
079900       330-WRITE-TZONE-ROW.
080000           WRITE STRTZONE-RECORD.
080100           ADD +1 TO TZ-WRITTEN-CNT.
080200       330-EXIT.
080300           EXIT.
080400*     ============================================================
080500*     700-SERIES -- REJECT LISTING
080600*     ============================================================
080700*     ONE SHARED LISTING FOR ALL THREE FEEDS -- EACH LINE CARRIES
080800*     WHICH FEED IT CAME FROM SO OPS CAN TELL AT A GLANCE WHICH
080900*     OF THE THREE UPSTREAM SYSTEMS SENT THE BAD DATA.
081000       700-WRITE-REJECT-LINE.
081100*         PAGE BREAK EVERY 55 LINES.
081200           IF RJ-LINE-COUNT > 55
081300*         55 LINES PER PAGE MATCHES THIS SHOP'S STANDARD 66-LINE
081400*         FORM WITH ROOM FOR THE TWO-LINE HEADER AND SOME MARGIN.
081500               PERFORM 710-WRITE-REJECT-HEADERS THRU 710-EXIT
081600           END-IF.
081700           MOVE RJ-SOURCE-FEED TO WS-REJECT-DETAIL (1:10).
081800*         WS-REJECT-DETAIL WAS ALREADY LOADED WITH RJ-RAW-DATA AND
081900*         RJ-REASON BY WHICHEVER EDIT PARAGRAPH FAILED THE ROW --
082000*         THIS MOVE JUST STAMPS THE FEED NAME ON FRONT RIGHT
082100*         BEFORE THE LINE GOES OUT.
082200           WRITE REJECT-RPT-REC FROM WS-REJECT-DETAIL.
082300           ADD +1 TO RJ-LINE-COUNT.
082400       700-EXIT.
082500           EXIT.
082600*     TWO-LINE PAGE HEADER (TITLE/PAGE NUMBER, THEN CAPTIONS)
082700*     WITH A SKIP-TO-CHANNEL-1 CARRIAGE CONTROL SO EACH PAGE
082800*     STARTS AT THE TOP OF A NEW FORM.
082900       710-WRITE-REJECT-HEADERS.
083000           MOVE RJ-PAGE-NUMBER TO WH1-PAGE-NO.
083100           WRITE REJECT-RPT-REC FROM WS-HEADING-1
083200               AFTER ADVANCING TOP-OF-FORM.
083300           WRITE REJECT-RPT-REC FROM WS-BLANK-LINE
083400               AFTER ADVANCING 1 LINE.
083500           WRITE REJECT-RPT-REC FROM WS-HEADING-2
083600               AFTER ADVANCING 1 LINE.
083700           WRITE REJECT-RPT-REC FROM WS-BLANK-LINE
083800               AFTER ADVANCING 1 LINE.
083900           ADD +1 TO RJ-PAGE-NUMBER.
084000           MOVE +4 TO RJ-LINE-COUNT.
084100       710-EXIT.
084200           EXIT.
084300*     ============================================================
084400*     800-SERIES -- SORT THE STATUS EXTRACT
084500*     ============================================================
084600*     CLOSES THE UNSORTED WORK FILE, THEN LETS THE SORT VERB
084700*     HANDLE THE MERGE/SORT/GIVING IN ONE STEP -- NO SORT-INPUT
084800*     OR SORT-OUTPUT PROCEDURE NEEDED SINCE EVERY ROW ALREADY
084900*     PASSED EDIT ON THE WAY INTO STATUS-WORK.
085000       800-SORT-STATUS-EXTRACT.
085100           CLOSE STATUS-WORK.
085200*         STATUS-WORK MUST BE CLOSED BEFORE THE SORT VERB CAN
085300*         OPEN IT AS ITS USING FILE.
085400*         STORE ID MAJOR, TIMESTAMP MINOR, BOTH ASCENDING.
085500           SORT SORT-WORK
085600               ON ASCENDING KEY SRT-SS-STORE-ID
085700               ON ASCENDING KEY SRT-SS-TIMESTAMP-UTC
085800               USING STATUS-WORK
085900               GIVING STATUS-OUT.
086000       800-EXIT.
086100           EXIT.
086200*     ============================================================
086300*     900-SERIES -- TOTALS AND CLEANUP
086400*     ============================================================
086500*     ONE DISPLAY LINE PER FEED -- READ/WRITTEN/ERROR COUNTS SO
086600*     OPS CAN CONFIRM THE LOAD WITHOUT OPENING THE REJECT
086700*     LISTING UNLESS THE ERROR COUNT LOOKS WRONG.
086800       900-DISPLAY-TOTALS.
086900           DISPLAY 'STRLOAD -- STATUS READ ' ST-READ-CNT
087000               ' W=' ST-WRITTEN-CNT ' E=' ST-ERROR-CNT.
087100           DISPLAY 'STRLOAD -- HOURS  READ ' BH-READ-CNT
087200               ' W=' BH-WRITTEN-CNT ' E=' BH-ERROR-CNT.
087300           DISPLAY 'STRLOAD -- TZONE  READ ' TZ-READ-CNT
087400*         ALL THREE DISPLAY LINES GO TO THE JOB LOG, NOT A
087500*         DATASET -- OPS READS THEM OFF THE SPOOL, NOT A REPORT.
087600               ' W=' TZ-WRITTEN-CNT ' E=' TZ-ERROR-CNT.
087700       900-EXIT.
087800           EXIT.
087900*     CLOSE EVERYTHING THAT IS STILL OPEN (STATUS-WORK WAS
088000*     ALREADY CLOSED BY THE SORT STEP, STATUS-IN/STATUS-OUT ARE
088100*     HANDLED BY THE SORT VERB ITSELF) AND SIGN OFF.
088200       990-CLEANUP.
088300           CLOSE STATUS-IN, HOURS-IN, TZONE-IN.
088400*         STATUS-OUT NEEDS NO CLOSE HERE -- THE SORT VERB CLOSES
088500*         ITS OWN GIVING FILE WHEN THE SORT COMPLETES.
088600           CLOSE HOURS-OUT, TZONE-OUT, REJECT-RPT.
088700           DISPLAY 'STRLOAD -- SMON DATA IMPORT COMPLETE'.
088800       990-EXIT.
088900           EXIT.
