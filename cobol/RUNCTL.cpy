000100*----------------------------------------------------------------
000200*  RUNCTL.CPY
000300*  REPORT RUN-CONTROL RECORD -- SMON SUBSYSTEM
000400*  ONE ENTRY IS WRITTEN TO THE RUN LOG WHEN A REPORT RUN STARTS
000500*  (STATUS RUNNING) AND A SECOND ENTRY IS WRITTEN WHEN IT ENDS
000600*  (STATUS COMPLETE OR ERROR).  AN OPERATOR ANSWERS A "WHAT IS
000700*  THE STATUS OF REPORT NNNN" QUESTION BY SCANNING THE LOG FOR
000800*  THE LAST ENTRY CARRYING THAT REPORT ID -- THERE IS NO ON-LINE
000900*  INQUIRY TRANSACTION IN THIS SUBSYSTEM.
001000*----------------------------------------------------------------
001100*  CHANGE LOG
001200*  DATE       BY   TICKET    DESCRIPTION
001300*  ---------- ---- --------- ----------------------------------
001400*  09/02/94   RTS  SM-0031   ORIGINAL LAYOUT
001500*  11/28/95   RTS  SM-0044   ADDED RC-FILE-PATH SO THE LOG SHOWS
001600*                            WHICH REPORT FILE A COMPLETED RUN
001700*                            PRODUCED WITHOUT HAVING TO GREP THE
001800*                            JCL
001900*  01/19/99   DWK  SM-Y2K1   YEAR 2000 REVIEW -- RC-CREATED-AT AND
002000*                            RC-COMPLETED-AT ARE FULL YYYY-MM-DD
002100*                            TIMESTAMPS ALREADY, NO CHANGE
002200*                            REQUIRED
002300*----------------------------------------------------------------
002400        01  RUNCTL-RECORD.
002500            05  RC-REPORT-ID             PIC X(36).
002600            05  RC-STATUS                PIC X(08).
002700                88  RC-STATUS-RUNNING       VALUE 'Running '.
002800                88  RC-STATUS-COMPLETE      VALUE 'Complete'.
002900                88  RC-STATUS-ERROR         VALUE 'Error   '.
003000            05  RC-CREATED-AT            PIC X(19).
003100            05  RC-COMPLETED-AT          PIC X(19).
003200            05  RC-FILE-PATH             PIC X(100).
003300            05  FILLER                   PIC X(18).
003400 
