000100*----------------------------------------------------------------
000200*  STRTZONE.CPY
000300*  STORE TIMEZONE RECORD -- SMON SUBSYSTEM
000400*  THE FIXED UTC-OFFSET LOOKUP TABLE THAT GOES WITH THIS RECORD
000500*  LIVES IN TZOFFTAB.CPY (WORKING STORAGE ONLY, STRRPT DOES NOT
000600*  NEED IT ON AN FD).
000700*----------------------------------------------------------------
000800*  CHANGE LOG
000900*  DATE       BY   TICKET    DESCRIPTION
001000*  ---------- ---- --------- ----------------------------------
001100*  03/14/94   RTS  SM-0007   ORIGINAL LAYOUT
001200*  09/02/94   RTS  SM-0031   SPLIT THE OFFSET TABLE OUT TO ITS
001300*                            OWN COPYBOOK (TZOFFTAB) AFTER IT
001400*                            TURNED OUT THIS LAYOUT ALSO HAD TO
001500*                            GO ON AN FD IN STRLOAD, WHERE THE
001600*                            OFFSET TABLE HAS NO BUSINESS BEING
001700*  01/19/99   DWK  SM-Y2K1   YEAR 2000 REVIEW -- NO DATE FIELDS
001800*                            ON THIS RECORD, NO CHANGE REQUIRED
001900*----------------------------------------------------------------
002000       01  STRTZONE-RECORD.
002100           05  TZ-STORE-ID             PIC X(20).
002200           05  TZ-TIMEZONE-STR         PIC X(32).
002300           05  FILLER                  PIC X(28).
