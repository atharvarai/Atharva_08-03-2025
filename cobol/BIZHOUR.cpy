000100*----------------------------------------------------------------
000200*  BIZHOUR.CPY
000300*  STORE LOCAL BUSINESS HOURS RECORD -- SMON SUBSYSTEM
000400*  ZERO, ONE, OR MORE ROWS PER STORE PER LOCAL WEEKDAY.  A
000500*  STORE WITH NO ROWS AT ALL IS TREATED BY STRRPT AS OPEN 24X7.
000600*----------------------------------------------------------------
000700*  CHANGE LOG
000800*  DATE       BY   TICKET    DESCRIPTION
000900*  ---------- ---- --------- ----------------------------------
001000*  03/14/94   RTS  SM-0007   ORIGINAL LAYOUT
001100*  11/28/95   RTS  SM-0044   DOCUMENTED OVERNIGHT WINDOW RULE
001200*                            (END-TIME-LOCAL < START-TIME-LOCAL)
001300*                            IN THE COMMENTS BELOW AFTER TWO
001400*                            SUPPORT CALLS ON THE OVERNIGHT DRIVE
001500*                            THRU STORES
001600*  01/19/99   DWK  SM-Y2K1   YEAR 2000 REVIEW -- NO DATE FIELDS
001700*                            ON THIS RECORD, NO CHANGE REQUIRED
001800*----------------------------------------------------------------
001900        01  BIZHOUR-RECORD.
002000            05  BH-STORE-ID             PIC X(20).
002100*         0 = MONDAY ... 6 = SUNDAY, LOCAL TO THE STORE.
002200            05  BH-DAY-OF-WEEK          PIC 9(01).
002300                88  BH-DOW-MONDAY          VALUE 0.
002400                88  BH-DOW-TUESDAY         VALUE 1.
002500                88  BH-DOW-WEDNESDAY       VALUE 2.
002600                88  BH-DOW-THURSDAY        VALUE 3.
002700                88  BH-DOW-FRIDAY          VALUE 4.
002800                88  BH-DOW-SATURDAY        VALUE 5.
002900                88  BH-DOW-SUNDAY          VALUE 6.
003000*         LOCAL OPEN/CLOSE TIME, HH:MM:SS.  STRRPT COMPARES ONLY
003100*         THE HH:MM PORTION.  WHEN END < START THE WINDOW WRAPS
003200*         PAST MIDNIGHT -- SEE STRRPT PARAGRAPH 860.
003300            05  BH-START-TIME-LOCAL     PIC X(08).
003400            05  BH-START-BRKDN REDEFINES BH-START-TIME-LOCAL.
003500                10  BH-START-HHMM       PIC X(05).
003600                10  FILLER              PIC X(03).
003700            05  BH-END-TIME-LOCAL       PIC X(08).
003800            05  BH-END-BRKDN REDEFINES BH-END-TIME-LOCAL.
003900                10  BH-END-HHMM         PIC X(05).
004000                10  FILLER              PIC X(03).
004100            05  FILLER                  PIC X(43).
004200 
